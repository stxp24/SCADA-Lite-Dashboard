000100*--------------------------------------------------------------*
000200* LSMRDGX  -- Satzbild MESSWERT-TRANSAKTION (Reading-Posting)
000300*--------------------------------------------------------------*
000400* Eine eingehende Sensor-Meldung pro Satz, in Empfangsreihen-
000500* folge; Eingabe fuer RDGDRV0O (createReading/createBulkRead.).
000600*--------------------------------------------------------------*
000700* Aenderungen
000800*-------|----------|-----|----------------------------------*
000900*G.00.00|1991-02-14| hgs | Neuerstellung, Auftrag LSMNEW-1
001000*-------|----------|-----|----------------------------------*
001100 01          RDX-TRANS-REC.
001200     05      RDX-SENSOR-ID            PIC X(20).
001300     05      RDX-TEMPERATURE          PIC S9(05)V9(02).
001400     05      RDX-PRESSURE             PIC S9(05)V9(02).
001500     05      RDX-MOTOR-ON             PIC X(01).
001600          88 RDX-MOTOR-ON-Y                 VALUE "Y".
001700          88 RDX-MOTOR-ON-N                 VALUE "N".
001800     05      FILLER                   PIC X(25).
