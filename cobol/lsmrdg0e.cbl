000100      *
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    LSMRDG0M.
000500 AUTHOR.        H. SCHREIBER.
000600 INSTALLATION.  LEITSYSTEMGRUPPE - WERK ESSEN.
000700 DATE-WRITTEN.  1991-03-05.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH DER LEITSYSTEMGRUPPE.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2000-06-14
001300* Letzte Version   :: G.00.03
001400* Kurzbeschreibung :: Geschaeftsregel Schwellwertvergleich und
001500* Kurzbeschreibung :: Warnmeldungstext, gerufen von RDGDRV0O
001600* Auftrag          :: LSMNEW-2
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum    | von | Kommentar                          *
002200*---------|----------|-----|------------------------------------*
002300*G.00.03  |2000-06-14| krm | WORK-FELDER aufgeloest, Edit-/Text- *
002400*         |          |     | Felder als 77-Stufe (Auftrag        *
002500*         |          |     | LSMNEW-13)                          *
002600*---------|----------|-----|------------------------------------*
002700*G.00.02  |1998-11-19| krm | Jahr-2000: keine Datumsfelder hier  *
002800*         |          |     | betroffen, nur Versionsvermerk      *
002900*         |          |     | (Ticket Y2K-0447)                   *
003000*---------|----------|-----|------------------------------------*
003100*G.00.01  |1994-02-10| hgs | Vergleich auf >= umgestellt, bisher *
003200*         |          |     | faelschlich > (Auftrag LSMNEW-5)    *
003300*---------|----------|-----|------------------------------------*
003400*G.00.00  |1991-03-05| hgs | Neuerstellung, Auftrag LSMNEW-2     *
003500*----------------------------------------------------------------*
003600*
003700* Programmbeschreibung
003800* --------------------
003900* Wird von RDGDRV0O je Messwert-Transaktion mit bereits gefundenen
004000* Schwellwerten gerufen (LINK-FOUND-SW = "Y" ist Voraussetzung,
004100* der Treiber ruft sonst gar nicht). Vergleicht TEMPERATURE und
004200* PRESSURE je fuer sich gegen die Schwellwerte (>=), setzt die
004300* Warnkennzeichen und baut den Warnmeldungstext in fester
004400* Reihenfolge (Temperatur vor Druck, getrennt durch " | ").
004500*
004600******************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  TANDEM-HIMALAYA.
005100 OBJECT-COMPUTER.  TANDEM-HIMALAYA.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200     COPY LSMWRKC.
006300*
006400 01          KONSTANTE-FELDER-2.
006500     05      K-MODUL             PIC X(08) VALUE "LSMRDG0M".
006600     05      FILLER              PIC X(10).
006700*
006800 COPY LSMRDGC REPLACING RDG-READING-REC BY WS-READING-REC.
006900*
007000 77          W-TEMP-ED           PIC -9(05).9(02).
007100 77          W-TEMP-THRESH-ED    PIC -9(05).9(02).
007200 77          W-PRESS-ED          PIC -9(05).9(02).
007300 77          W-PRESS-THRESH-ED   PIC -9(05).9(02).
007400 77          W-TEMP-SEGMENT      PIC X(90).
007500 77          W-PRESS-SEGMENT     PIC X(90).
007600*
007700 LINKAGE SECTION.
007800 01          LINK-REC.
007900     05      LINK-RC                  PIC S9(04) COMP.
008000     05      LINK-MSG                 PIC X(60).
008100     05      LINK-FOUND-SW            PIC X(01).
008200     05      LINK-TEMP-THRESHOLD      PIC S9(05)V9(02) COMP-3.
008300     05      LINK-PRESS-THRESHOLD     PIC S9(05)V9(02) COMP-3.
008400     05      LINK-TRANS               PIC X(60).
008500     05      LINK-READING             PIC X(280).
008600     05      FILLER                   PIC X(10).
008700*
008800 PROCEDURE DIVISION USING LINK-REC.
008900*
009000******************************************************************
009100* Steuerungs-Section
009200******************************************************************
009300 A100-STEUERUNG SECTION.
009400 A100-00.
009500     MOVE LINK-READING TO WS-READING-REC
009600     MOVE ZERO  TO LINK-RC
009700     MOVE SPACE TO LINK-MSG
009800*
009900     PERFORM B300-SCHWELLWERTE-PRUEFEN
010000     PERFORM B350-WARNTEXT-AUFBAUEN
010100*
010200     MOVE WS-READING-REC TO LINK-READING
010300     .
010400 A100-99.
010500     EXIT.
010600*
010700******************************************************************
010800* Temperatur und Druck je fuer sich unabhaengig gegen die Sensor-
010900* Schwellwerte pruefen (>=, Gleichheit loest die Warnung aus)
011000******************************************************************
011100 B300-SCHWELLWERTE-PRUEFEN SECTION.
011200 B300-00.
011300     IF  RDG-TEMPERATURE >= LINK-TEMP-THRESHOLD
011400         SET RDG-TEMP-WARN-JA   TO TRUE
011500     ELSE
011600         SET RDG-TEMP-WARN-NEIN TO TRUE
011700     END-IF
011800*
011900     IF  RDG-PRESSURE >= LINK-PRESS-THRESHOLD
012000         SET RDG-PRESS-WARN-JA   TO TRUE
012100     ELSE
012200         SET RDG-PRESS-WARN-NEIN TO TRUE
012300     END-IF
012400     .
012500 B300-99.
012600     EXIT.
012700*
012800******************************************************************
012900* Warnmeldungstext aufbauen -- Temperatur-Segment vor Druck-
013000* Segment, mit " | " verbunden, wenn beide Warnungen vorliegen
013100******************************************************************
013200 B350-WARNTEXT-AUFBAUEN SECTION.
013300 B350-00.
013400     MOVE SPACE TO RDG-WARNING-MESSAGE
013500     MOVE SPACE TO W-TEMP-SEGMENT
013600     MOVE SPACE TO W-PRESS-SEGMENT
013700*
013800     IF  RDG-TEMP-WARN-JA
013900         MOVE RDG-TEMPERATURE      TO W-TEMP-ED
014000         MOVE LINK-TEMP-THRESHOLD  TO W-TEMP-THRESH-ED
014100         STRING "HIGH TEMPERATURE WARNING: "
014200                W-TEMP-ED DELIMITED BY SIZE
014300                "C >= " DELIMITED BY SIZE
014400                W-TEMP-THRESH-ED DELIMITED BY SIZE
014500                "C" DELIMITED BY SIZE
014600                INTO W-TEMP-SEGMENT
014700     END-IF
014800*
014900     IF  RDG-PRESS-WARN-JA
015000         MOVE RDG-PRESSURE         TO W-PRESS-ED
015100         MOVE LINK-PRESS-THRESHOLD TO W-PRESS-THRESH-ED
015200         STRING "HIGH PRESSURE WARNING: "
015300                W-PRESS-ED DELIMITED BY SIZE
015400                "PSI >= " DELIMITED BY SIZE
015500                W-PRESS-THRESH-ED DELIMITED BY SIZE
015600                "PSI" DELIMITED BY SIZE
015700                INTO W-PRESS-SEGMENT
015800     END-IF
015900*
016000     EVALUATE TRUE
016100        WHEN RDG-TEMP-WARN-JA AND RDG-PRESS-WARN-JA
016200           STRING W-TEMP-SEGMENT DELIMITED BY SPACE
016300                  " | " DELIMITED BY SIZE
016400                  W-PRESS-SEGMENT DELIMITED BY SPACE
016500                  INTO RDG-WARNING-MESSAGE
016600        WHEN RDG-TEMP-WARN-JA
016700           MOVE W-TEMP-SEGMENT TO RDG-WARNING-MESSAGE
016800        WHEN RDG-PRESS-WARN-JA
016900           MOVE W-PRESS-SEGMENT TO RDG-WARNING-MESSAGE
017000        WHEN OTHER
017100           MOVE SPACE TO RDG-WARNING-MESSAGE
017200     END-EVALUATE
017300     .
017400 B350-99.
017500     EXIT.
017600*
017700******************************************************************
017800* ENDE Source-Programm
017900******************************************************************
