000100*--------------------------------------------------------------*
000200* LSMTRDC  -- Druckzeile TREND-ANALYSE-BERICHT
000300*--------------------------------------------------------------*
000400* Eine Zeile pro Lauf und Sensor (Kontrollwechsel SENSOR-ID).
000500*--------------------------------------------------------------*
000600* Aenderungen
000700*-------|----------|-----|----------------------------------*
000800*G.00.00|1991-03-02| hgs | Neuerstellung, Auftrag LSMNEW-2
000900*-------|----------|-----|----------------------------------*
001000 01          TRD-REPORT-LINE.
001100     05      TRD-SENSOR-ID            PIC X(20).
001200     05      FILLER                   PIC X(01) VALUE SPACE.
001300     05      TRD-TOTAL-READINGS       PIC 9(09).
001400     05      FILLER                   PIC X(01) VALUE SPACE.
001500     05      TRD-AVG-TEMP             PIC -9(05).9(02).
001600     05      FILLER                   PIC X(01) VALUE SPACE.
001700     05      TRD-MAX-TEMP             PIC -9(05).9(02).
001800     05      FILLER                   PIC X(01) VALUE SPACE.
001900     05      TRD-MIN-TEMP             PIC -9(05).9(02).
002000     05      FILLER                   PIC X(01) VALUE SPACE.
002100     05      TRD-AVG-PRESS            PIC -9(05).9(02).
002200     05      FILLER                   PIC X(01) VALUE SPACE.
002300     05      TRD-MAX-PRESS            PIC -9(05).9(02).
002400     05      FILLER                   PIC X(01) VALUE SPACE.
002500     05      TRD-MIN-PRESS            PIC -9(05).9(02).
002600     05      FILLER                   PIC X(01) VALUE SPACE.
002700     05      TRD-WARNING-COUNT        PIC 9(09).
002800     05      FILLER                   PIC X(01) VALUE SPACE.
002900     05      TRD-START-DATE           PIC 9(08).
003000     05      TRD-START-TIME           PIC 9(06).
003100     05      FILLER                   PIC X(01) VALUE SPACE.
003200     05      TRD-END-DATE             PIC 9(08).
003300     05      TRD-END-TIME             PIC 9(06).
