000100      *
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    LSMSEL0M.
000500 AUTHOR.        H. SCHREIBER.
000600 INSTALLATION.  LEITSYSTEMGRUPPE - WERK ESSEN.
000700 DATE-WRITTEN.  1991-03-10.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH DER LEITSYSTEMGRUPPE.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2001-05-03
001300* Letzte Version   :: G.00.03
001400* Kurzbeschreibung :: Geschaeftsregel Messwert-Selektion (RECENT/
001500* Kurzbeschreibung :: ALL/TIME-RANGE/WARNINGS), gerufen von
001600* Kurzbeschreibung :: SELDRV0O je Messwert-Satz
001700* Auftrag          :: LSMNEW-3
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum    | von | Kommentar                          *
002300*---------|----------|-----|------------------------------------*
002400*G.00.03  |2001-05-03| bks | Zaehler W77-AUFRUFE-GESAMT und      *
002500*         |          |     | W77-TREFFER-GESAMT ergaenzt fuer    *
002600*         |          |     | Rufstatistik (Auftrag LSMNEW-15)    *
002700*---------|----------|-----|------------------------------------*
002800*G.00.02  |1998-11-19| krm | Jahr-2000 Vermerk, keine Datums-    *
002900*         |          |     | felder hier direkt ausgewertet      *
003000*         |          |     | (Ticket Y2K-0447)                   *
003100*---------|----------|-----|------------------------------------*
003200*G.00.01  |1994-09-02| ut  | TIME-RANGE Start-/Endzeit-Vergleich *
003300*         |          |     | korrigiert (vorher Grenzen exklu-   *
003400*         |          |     | siv, Auftrag LSMNEW-9)              *
003500*---------|----------|-----|------------------------------------*
003600*G.00.00  |1991-03-10| hgs | Neuerstellung, Auftrag LSMNEW-3     *
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100* Trifft je Aufruf die Uebernahme-Entscheidung fuer genau einen
004200* Messwert-Satz; die Zaehlung gegen LIMIT sowie der vorzeitige
004300* Lauf-Abbruch bei RECENT/WARNINGS bleiben Aufgabe von SELDRV0O.
004400*
004500******************************************************************
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  TANDEM-HIMALAYA.
005000 OBJECT-COMPUTER.  TANDEM-HIMALAYA.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION
005400     CLASS ALPHNUM IS "0123456789"
005500                      "abcdefghijklmnopqrstuvwxyz"
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005700                      " .,;-_!$%&/=*+".
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100     COPY LSMWRKC.
006200*
006300 01          KONSTANTE-FELDER-2.
006400     05      K-MODUL             PIC X(08) VALUE "LSMSEL0M".
006500     05      FILLER              PIC X(10).
006600*
006700 77          W77-AUFRUFE-GESAMT  PIC S9(09) COMP VALUE ZERO.
006800 77          W77-TREFFER-GESAMT  PIC S9(09) COMP VALUE ZERO.
006900*
007000 COPY LSMRDGC REPLACING RDG-READING-REC BY WS-READING-REC.
007100*
007200 LINKAGE SECTION.
007300 01          LINK-REC.
007400     05      LINK-RC                  PIC S9(04) COMP.
007500     05      LINK-MSG                 PIC X(60).
007600     05      LINK-FUNCTION            PIC X(02).
007700         88  LINK-IS-RECENT                 VALUE "RC".
007800         88  LINK-IS-ALL                    VALUE "AL".
007900         88  LINK-IS-TIME-RANGE             VALUE "TR".
008000         88  LINK-IS-WARNINGS               VALUE "WN".
008100     05      LINK-SENSOR-ID           PIC X(20).
008200     05      LINK-SENSOR-ID-SUPP      PIC X(01).
008300         88  LINK-SENSOR-ID-GEGEBEN         VALUE "Y".
008400     05      LINK-START-DATE          PIC 9(08).
008500     05      LINK-START-TIME         PIC 9(06).
008600     05      LINK-END-DATE            PIC 9(08).
008700     05      LINK-END-TIME            PIC 9(06).
008800     05      LINK-READING             PIC X(280).
008900     05      LINK-KEEP-SW             PIC X(01).
009000         88  LINK-SATZ-UEBERNEHMEN          VALUE "Y".
009100     05      FILLER                   PIC X(10).
009200*
009300 PROCEDURE DIVISION USING LINK-REC.
009400*
009500******************************************************************
009600* Steuerungs-Section -- Dispatch nach LINK-FUNCTION
009700******************************************************************
009800 A100-STEUERUNG SECTION.
009900 A100-00.
010000     MOVE ZERO  TO LINK-RC
010100     MOVE SPACE TO LINK-MSG
010200     MOVE "N"   TO LINK-KEEP-SW
010300     MOVE LINK-READING TO WS-READING-REC
010400     ADD 1 TO W77-AUFRUFE-GESAMT
010500*
010600     EVALUATE TRUE
010700        WHEN LINK-IS-RECENT
010800           PERFORM B410-SEL-RECENT
010900        WHEN LINK-IS-ALL
011000           PERFORM B420-SEL-ALL
011100        WHEN LINK-IS-TIME-RANGE
011200           PERFORM B430-SEL-TIME-RANGE
011300        WHEN LINK-IS-WARNINGS
011400           PERFORM B440-SEL-WARNINGS
011500        WHEN OTHER
011600           MOVE 9999 TO LINK-RC
011700           MOVE "UNBEKANNTE SELEKTIONSART" TO LINK-MSG
011800     END-EVALUATE
011900*
012000     IF  LINK-SATZ-UEBERNEHMEN
012100         ADD 1 TO W77-TREFFER-GESAMT
012200     END-IF
012300     .
012400 A100-99.
012500     EXIT.
012600*
012700******************************************************************
012800* RECENT -- Satz gehoert zur verlangten SENSOR-ID (Reihenfolge
012900* und Begrenzung auf die ersten N Treffer obliegt dem Treiber)
013000******************************************************************
013100 B410-SEL-RECENT SECTION.
013200 B410-00.
013300     IF  RDG-SENSOR-ID = LINK-SENSOR-ID
013400         SET LINK-SATZ-UEBERNEHMEN TO TRUE
013500     END-IF
013600     .
013700 B410-99.
013800     EXIT.
013900*
014000******************************************************************
014100* ALL -- jeder Satz, optional auf eine SENSOR-ID eingeschraenkt
014200******************************************************************
014300 B420-SEL-ALL SECTION.
014400 B420-00.
014500     IF  NOT LINK-SENSOR-ID-GEGEBEN
014600         OR RDG-SENSOR-ID = LINK-SENSOR-ID
014700         SET LINK-SATZ-UEBERNEHMEN TO TRUE
014800     END-IF
014900     .
015000 B420-99.
015100     EXIT.
015200*
015300******************************************************************
015400* TIME-RANGE -- Satz der verlangten SENSOR-ID, Zeitstempel
015500* innerhalb [START,END] beidseitig einschliesslich (Auftrag
015600* LSMNEW-9: vorher wurden die Grenzen faelschlich exklusiv
015700* geprueft)
015800******************************************************************
015900 B430-SEL-TIME-RANGE SECTION.
016000 B430-00.
016100     IF  RDG-SENSOR-ID = LINK-SENSOR-ID
016200         AND (RDG-READING-DATE > LINK-START-DATE
016300              OR (RDG-READING-DATE = LINK-START-DATE
016400                  AND RDG-READING-TIME >= LINK-START-TIME))
016500         AND (RDG-READING-DATE < LINK-END-DATE
016600              OR (RDG-READING-DATE = LINK-END-DATE
016700                  AND RDG-READING-TIME <= LINK-END-TIME))
016800         SET LINK-SATZ-UEBERNEHMEN TO TRUE
016900     END-IF
017000     .
017100 B430-99.
017200     EXIT.
017300*
017400******************************************************************
017500* WARNINGS -- Satz mit Temperatur- oder Druckwarnung, optional
017600* auf eine SENSOR-ID eingeschraenkt (Begrenzung auf die ersten
017700* N Treffer obliegt dem Treiber)
017800******************************************************************
017900 B440-SEL-WARNINGS SECTION.
018000 B440-00.
018100     IF  (NOT LINK-SENSOR-ID-GEGEBEN
018200          OR RDG-SENSOR-ID = LINK-SENSOR-ID)
018300         AND (RDG-TEMP-WARN-JA OR RDG-PRESS-WARN-JA)
018400         SET LINK-SATZ-UEBERNEHMEN TO TRUE
018500     END-IF
018600     .
018700 B440-99.
018800     EXIT.
018900*
019000******************************************************************
019100* ENDE Source-Programm
019200******************************************************************
