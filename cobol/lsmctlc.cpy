000100*--------------------------------------------------------------*
000200* LSMCTLC  -- Satzbild STEUERKARTE fuer TRDDRV0O / SELDRV0O
000300*--------------------------------------------------------------*
000400* Eine Steuerkarte pro Lauf (Parameterkarte, wie im JCL-SYSIN
000500* ueblich); legt fest, welcher Bericht bzw. welche Selektion
000600* gefahren wird.
000700*--------------------------------------------------------------*
000800* Aenderungen
000900*-------|----------|-----|----------------------------------*
001000*G.00.01|1991-03-02| hgs | CTL-LIMIT fuer Trend-Lauf ergaenzt
001100*-------|----------|-----|----------------------------------*
001200*G.00.00|1991-02-20| hgs | Neuerstellung, Auftrag LSMNEW-2
001300*-------|----------|-----|----------------------------------*
001400 01          CTL-CARD-REC.
001500     05      CTL-FUNCTION             PIC X(02).
001600          88 CTL-IS-TREND                   VALUE "TA".
001700          88 CTL-IS-RECENT                  VALUE "RC".
001800          88 CTL-IS-ALL                     VALUE "AL".
001900          88 CTL-IS-TIME-RANGE              VALUE "TR".
002000          88 CTL-IS-WARNINGS                VALUE "WN".
002100     05      CTL-SENSOR-ID            PIC X(20).
002200     05      CTL-SENSOR-ID-SUPP       PIC X(01).
002300          88 CTL-SENSOR-ID-GIVEN            VALUE "Y".
002400     05      CTL-LIMIT                PIC S9(05).
002500     05      CTL-START-DATE           PIC 9(08).
002600     05      CTL-START-TIME           PIC 9(06).
002700     05      CTL-END-DATE             PIC 9(08).
002800     05      CTL-END-TIME             PIC 9(06).
002900     05      FILLER                   PIC X(24).
