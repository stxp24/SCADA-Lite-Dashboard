000100      *
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    TRDDRV0O.
000500 AUTHOR.        H. SCHREIBER.
000600 INSTALLATION.  LEITSYSTEMGRUPPE - WERK ESSEN.
000700 DATE-WRITTEN.  1991-03-02.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH DER LEITSYSTEMGRUPPE.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2001-09-11
001300* Letzte Version   :: G.00.04
001400* Kurzbeschreibung :: Treiber Trend-Analyse je Sensor, liest
001500* Kurzbeschreibung :: Steuerkarte und Messwerte, ruft LSMTRD0M
001600* Auftrag          :: LSMNEW-2
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum    | von | Kommentar                          *
002200*---------|----------|-----|------------------------------------*
002300*G.00.04  |2001-09-11| bks | TRD-REPORT-RECORD/LINK-REPORT waren *
002400*         |          |     | PIC X(120), LSMTRDC TRD-REPORT-LINE *
002500*         |          |     | ist 130 Bytes lang -- Ende-Zeit-    *
002600*         |          |     | stempel wurde abgeschnitten; auf    *
002700*         |          |     | PIC X(130) verbreitert (Auftrag     *
002800*         |          |     | LSMNEW-16)                          *
002900*---------|----------|-----|------------------------------------*
003000*G.00.03  |2000-09-20| krm | Zaehler W77-SAETZE-GELESEN ergaenzt *
003100*         |          |     | fuer Laufstatistik (Auftrag         *
003200*         |          |     | LSMNEW-14)                          *
003300*---------|----------|-----|------------------------------------*
003400*G.00.02  |1998-11-19| krm | Jahr-2000: keine Datumsfelder hier  *
003500*         |          |     | betroffen, nur Versionsvermerk      *
003600*         |          |     | (Ticket Y2K-0447)                   *
003700*---------|----------|-----|------------------------------------*
003800*G.00.01  |1992-05-19| hgs | CTL-LIMIT wird nicht mehr im Lauf   *
003900*         |          |     | selbst ausgewertet, vorab-          *
004000*         |          |     | beschnittene Messwertdatei ist      *
004100*         |          |     | Aufgabe des Aufrufers (LSMNEW-7)    *
004200*---------|----------|-----|------------------------------------*
004300*G.00.00  |1991-03-02| hgs | Neuerstellung, Auftrag LSMNEW-2     *
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* Liest eine Steuerkarte (Funktion "TA", SENSOR-ID), liest
004900* anschliessend SENSOR-READING-FILE vollstaendig durch, gibt jeden
005000* zur SENSOR-ID passenden Satz per LINK-CMD "AC" an LSMTRD0M zur
005100* Kumulierung weiter, und schliesst mit LINK-CMD "FI" ab, das die
005200* gerundeten Mittelwerte liefert. Kein Treffer -> Abbruch ohne
005300* Bericht (s. Projektnotiz LSMNEW-2).
005400*
005500******************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  TANDEM-HIMALAYA.
006000 OBJECT-COMPUTER.  TANDEM-HIMALAYA.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     CLASS ALPHNUM IS "0123456789"
006500                      "abcdefghijklmnopqrstuvwxyz"
006600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                      " .,;-_!$%&/=*+".
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT CTL-CARD-FILE    ASSIGN TO CTLCARD
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FILE-STATUS.
007400     SELECT RDG-READING-FILE ASSIGN TO RDGMSTR
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS FILE-STATUS.
007700     SELECT TRD-REPORT-FILE  ASSIGN TO TRDRPT
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FILE-STATUS.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  CTL-CARD-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS.
008700 01  CTL-CARD-RECORD                  PIC X(80).
008800*
008900 FD  RDG-READING-FILE
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 280 CHARACTERS.
009200 01  RDG-READING-RECORD               PIC X(280).
009300*
009400 FD  TRD-REPORT-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS.
009700 01  TRD-REPORT-RECORD                PIC X(130).
009800*
009900 WORKING-STORAGE SECTION.
010000     COPY LSMWRKC.
010100*
010200 01          KONSTANTE-FELDER-2.
010300     05      K-MODUL             PIC X(08) VALUE "TRDDRV0O".
010400     05      FILLER              PIC X(10).
010500*
010600 77          W77-SAETZE-GELESEN  PIC S9(09) COMP VALUE ZERO.
010700*
010800 COPY LSMCTLC.
010900*
011000 COPY LSMRDGC REPLACING RDG-READING-REC BY WS-READING-REC.
011100*
011200 01          LINK-REC.
011300     05      LINK-CMD                 PIC X(02).
011400     05      LINK-RC                  PIC S9(04) COMP.
011500     05      LINK-MSG                 PIC X(60).
011600     05      LINK-READING             PIC X(280).
011700     05      LINK-REPORT              PIC X(130).
011800     05      FILLER                   PIC X(10).
011900*
012000 PROCEDURE DIVISION.
012100*
012200******************************************************************
012300* Steuerungs-Section
012400******************************************************************
012500 A100-STEUERUNG SECTION.
012600 A100-00.
012700     IF  SHOW-VERSION
012800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
012900         STOP RUN
013000     END-IF
013100*
013200     PERFORM B000-VORLAUF
013300     IF  PRG-ABBRUCH
013400         STOP RUN
013500     END-IF
013600*
013700     PERFORM B100-VERARBEITUNG
013800     PERFORM B090-ENDE
013900     STOP RUN
014000     .
014100 A100-99.
014200     EXIT.
014300*
014400******************************************************************
014500* Vorlauf: Steuerkarte lesen, Dateien oeffnen, ersten Messwert
014600* lesen
014700******************************************************************
014800 B000-VORLAUF SECTION.
014900 B000-00.
015000     PERFORM C000-INIT
015100*
015200     OPEN INPUT  CTL-CARD-FILE
015300     IF NOT FILE-OK
015400        DISPLAY K-MODUL " OPEN CTLCARD FEHLGESCHLAGEN, STATUS="
015500                FILE-STATUS
015600        SET PRG-ABBRUCH TO TRUE
015700     ELSE
015800        READ CTL-CARD-FILE INTO CTL-CARD-REC
015900        CLOSE CTL-CARD-FILE
016000        IF  NOT CTL-IS-TREND
016100            OR NOT CTL-SENSOR-ID-GIVEN
016200            DISPLAY K-MODUL " STEUERKARTE UNGUELTIG FUER TA-LAUF"
016300            SET PRG-ABBRUCH TO TRUE
016400        END-IF
016500     END-IF
016600*
016700     IF  PRG-ABBRUCH
016800         GO TO B000-99
016900     END-IF
017000*
017100     OPEN INPUT  RDG-READING-FILE
017200          OUTPUT TRD-REPORT-FILE
017300     IF NOT FILE-OK
017400        DISPLAY K-MODUL " OPEN FEHLGESCHLAGEN, STATUS="
017500                FILE-STATUS
017600        SET PRG-ABBRUCH TO TRUE
017700     END-IF
017800     PERFORM C020-READING-LESEN
017900     .
018000 B000-99.
018100     EXIT.
018200*
018300******************************************************************
018400* Nachlauf: Abschluss-Ruf "FI" an LSMTRD0M, Bericht schreiben,
018500* Dateien zu
018600******************************************************************
018700 B090-ENDE SECTION.
018800 B090-00.
018900     MOVE "FI" TO LINK-CMD
019000     CALL "LSMTRD0M" USING LINK-REC
019100     EVALUATE LINK-RC
019200        WHEN ZERO
019300           MOVE LINK-REPORT TO TRD-REPORT-RECORD
019400           WRITE TRD-REPORT-RECORD
019500        WHEN OTHER
019600           DISPLAY K-MODUL " KEIN BERICHT, GRUND=" LINK-MSG
019700     END-EVALUATE
019800*
019900     CLOSE RDG-READING-FILE
020000           TRD-REPORT-FILE
020100     DISPLAY K-MODUL " GELESENE MESSWERTE: " W77-SAETZE-GELESEN
020200     .
020300 B090-99.
020400     EXIT.
020500*
020600******************************************************************
020700* Verarbeitung: alle zur SENSOR-ID passenden Messwerte kumulieren
020800******************************************************************
020900 B100-VERARBEITUNG SECTION.
021000 B100-00.
021100     PERFORM B110-READING-VERARBEITEN
021200         UNTIL RD-EOF
021300     .
021400 B100-99.
021500     EXIT.
021600*
021700 B110-READING-VERARBEITEN SECTION.
021800 B110-00.
021900     IF  RDG-SENSOR-ID = CTL-SENSOR-ID
022000         MOVE "AC" TO LINK-CMD
022100         MOVE WS-READING-REC TO LINK-READING
022200         CALL "LSMTRD0M" USING LINK-REC
022300     END-IF
022400     PERFORM C020-READING-LESEN
022500     .
022600 B110-99.
022700     EXIT.
022800*
022900******************************************************************
023000* Initialisierung von Feldern und Strukturen
023100******************************************************************
023200 C000-INIT SECTION.
023300 C000-00.
023400     INITIALIZE SCHALTER
023500     INITIALIZE CTL-CARD-REC
023600     .
023700 C000-99.
023800     EXIT.
023900*
024000******************************************************************
024100* Naechsten Messwert-Satz lesen
024200******************************************************************
024300 C020-READING-LESEN SECTION.
024400 C020-00.
024500     READ RDG-READING-FILE INTO WS-READING-REC
024600        AT END
024700           SET RD-EOF TO TRUE
024800     END-READ
024900     IF NOT RD-EOF
025000        ADD 1 TO W77-SAETZE-GELESEN
025100     END-IF
025200     .
025300 C020-99.
025400     EXIT.
025500*
025600******************************************************************
025700* ENDE Source-Programm
025800******************************************************************
