000100      *
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    LSMSNS0M.
000500 AUTHOR.        H. SCHREIBER.
000600 INSTALLATION.  LEITSYSTEMGRUPPE - WERK ESSEN.
000700 DATE-WRITTEN.  1991-02-14.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH DER LEITSYSTEMGRUPPE.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2001-02-06
001300* Letzte Version   :: G.00.04
001400* Kurzbeschreibung :: Geschaeftsregel Sensor-Stammdatenpflege,
001500* Kurzbeschreibung :: gerufen von SNSDRV0O ueber LINK-REC
001600* Auftrag          :: LSMNEW-1
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum    | von | Kommentar                          *
002200*---------|----------|-----|------------------------------------*
002300*G.00.04  |2001-02-06| rtm | DL-Transaktion setzt LINK-DELETE-   *
002400*         |          |     | THIS-REC statt REC-STATUS="D" zu    *
002500*         |          |     | schreiben; SNSDRV0O unterdrueckt    *
002600*         |          |     | jetzt den Satz im Neubestand        *
002700*         |          |     | (Auftrag LSMNEW-12)                 *
002800*---------|----------|-----|------------------------------------*
002900*G.00.03  |1998-11-19| krm | Jahr-2000: UPDATED-DATE/CREATED-    *
003000*         |          |     | DATE jetzt CCYYMMDD (Ticket         *
003100*         |          |     | Y2K-0447)                           *
003200*---------|----------|-----|------------------------------------*
003300*G.00.02  |1995-04-11| hgs | UT-Transaktion: Teil-Update der     *
003400*         |          |     | Schwellwerte gemaess Pflegeregel    *
003500*         |          |     | LSMNEW-6 (einzeln angebbar)         *
003600*---------|----------|-----|------------------------------------*
003700*G.00.01  |1993-06-08| hgs | DL-Transaktion schreibt REC-STATUS=D*
003800*         |          |     | statt Satz zu unterdruecken         *
003900*---------|----------|-----|------------------------------------*
004000*G.00.00  |1991-02-14| hgs | Neuerstellung, Auftrag LSMNEW-1     *
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Wird von SNSDRV0O je Pflege-Transaktion einmal gerufen. Prueft
004600* die Geschaeftsregeln (Eindeutigkeit bei CR, Existenz bei UM/UT/
004700* DL, MOTOR-ON-Default bei CR, Teil-Update bei UT) und liefert den
004800* fortzuschreibenden Master-Satz in LINK-NEW-MASTER zurueck.
004900* LINK-RC = 0 heisst: Satz uebernehmen, LINK-RC = 9999 heisst:
005000* Transaktion abweisen, LINK-MSG enthaelt den Abweisungsgrund. Bei
005100* DL wird zusaetzlich LINK-DELETE-THIS-REC = "Y" gesetzt; SNSDRV0O
005200* schreibt den Satz dann nicht in den Neubestand (Loeschung).
005300*
005400******************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  TANDEM-HIMALAYA.
005900 OBJECT-COMPUTER.  TANDEM-HIMALAYA.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700*
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000     COPY LSMWRKC.
007100*
007200 01          KONSTANTE-FELDER-2.
007300     05      K-MODUL             PIC X(08) VALUE "LSMSNS0M".
007400     05      FILLER              PIC X(12).
007500*
007600 COPY LSMSNSX REPLACING SNX-TRANS-REC BY WS-TRANS-REC.
007700*
007800 COPY LSMSNSC REPLACING SNS-MASTER-REC BY WS-NEW-REC.
007900*
008000 LINKAGE SECTION.
008100 01          LINK-REC.
008200     05      LINK-CMD                 PIC X(02).
008300     05      LINK-RC                  PIC S9(04) COMP.
008400     05      LINK-MSG                 PIC X(60).
008500     05      LINK-TRANS               PIC X(100).
008600     05      LINK-OLD-MASTER          PIC X(128).
008700     05      LINK-NEW-MASTER          PIC X(128).
008800     05      LINK-DELETE-THIS-REC     PIC X(01).
008900         88  LINK-SATZ-LOESCHEN             VALUE "Y".
009000     05      FILLER                   PIC X(09).
009100*
009200 PROCEDURE DIVISION USING LINK-REC.
009300*
009400******************************************************************
009500* Steuerungs-Section -- Dispatch nach LINK-CMD
009600******************************************************************
009700 A100-STEUERUNG SECTION.
009800 A100-00.
009900     MOVE LINK-TRANS TO WS-TRANS-REC
010000     MOVE ZERO       TO LINK-RC
010100     MOVE SPACE      TO LINK-MSG
010200     MOVE "N"        TO LINK-DELETE-THIS-REC
010300*
010400     EVALUATE TRUE
010500        WHEN SNX-IS-CREATE OF WS-TRANS-REC
010600           PERFORM B210-CREATE
010700        WHEN SNX-IS-UPDATE-MOTOR OF WS-TRANS-REC
010800           PERFORM B220-UPDATE-MOTOR
010900        WHEN SNX-IS-UPDATE-THRESH OF WS-TRANS-REC
011000           PERFORM B230-UPDATE-THRESHOLDS
011100        WHEN SNX-IS-DELETE OF WS-TRANS-REC
011200           PERFORM B240-DELETE
011300        WHEN OTHER
011400           MOVE 9999 TO LINK-RC
011500           STRING "UNBEKANNTER TRANS-CODE: "
011600                  SNX-TRANS-CODE OF WS-TRANS-REC
011700                  DELIMITED BY SIZE INTO LINK-MSG
011800     END-EVALUATE
011900*
012000     MOVE WS-NEW-REC TO LINK-NEW-MASTER
012100     .
012200 A100-99.
012300     EXIT.
012400*
012500******************************************************************
012600* CR -- Anlegen (nur gueltig, wenn noch kein Master-Satz vorliegt)
012700******************************************************************
012800 B210-CREATE SECTION.
012900 B210-00.
013000     IF  LINK-OLD-MASTER NOT = SPACE
013100         AND LINK-OLD-MASTER NOT = LOW-VALUES
013200         MOVE 9999 TO LINK-RC
013300         STRING "SENSOR BEREITS VORHANDEN: "
013400                SNX-SENSOR-ID OF WS-TRANS-REC
013500                DELIMITED BY SIZE INTO LINK-MSG
013600     ELSE
013700         INITIALIZE WS-NEW-REC
013800         MOVE SNX-SENSOR-ID   OF WS-TRANS-REC
013900              TO SNS-SENSOR-ID   OF WS-NEW-REC
014000         MOVE SNX-SENSOR-NAME OF WS-TRANS-REC
014100              TO SNS-SENSOR-NAME OF WS-NEW-REC
014200         IF  SNX-MOTOR-ON-NOT-SUPPLIED OF WS-TRANS-REC
014300             MOVE "N" TO SNS-MOTOR-ON OF WS-NEW-REC
014400         ELSE
014500             MOVE SNX-MOTOR-ON OF WS-TRANS-REC
014600                  TO SNS-MOTOR-ON OF WS-NEW-REC
014700         END-IF
014800         MOVE SNX-TEMP-THRESHOLD  OF WS-TRANS-REC
014900              TO SNS-TEMP-THRESHOLD  OF WS-NEW-REC
015000         MOVE SNX-PRESS-THRESHOLD OF WS-TRANS-REC
015100              TO SNS-PRESS-THRESHOLD OF WS-NEW-REC
015200         PERFORM C300-ZEITSTEMPEL-SETZEN
015300         MOVE LZ-DATUM-CCYYMMDD TO SNS-CREATED-DATE OF WS-NEW-REC
015400         MOVE LZ-ZEIT-HHMMSS    TO SNS-CREATED-TIME OF WS-NEW-REC
015500         MOVE LZ-DATUM-CCYYMMDD TO SNS-UPDATED-DATE OF WS-NEW-REC
015600         MOVE LZ-ZEIT-HHMMSS    TO SNS-UPDATED-TIME OF WS-NEW-REC
015700     END-IF
015800     .
015900 B210-99.
016000     EXIT.
016100*
016200******************************************************************
016300* UM -- Aendern MOTOR-ON (nur gueltig bei vorhandenem Master-Satz)
016400******************************************************************
016500 B220-UPDATE-MOTOR SECTION.
016600 B220-00.
016700     IF  LINK-OLD-MASTER = SPACE
016800         OR LINK-OLD-MASTER = LOW-VALUES
016900         MOVE 9999 TO LINK-RC
017000         STRING "SENSOR NICHT VORHANDEN: "
017100                SNX-SENSOR-ID OF WS-TRANS-REC
017200                DELIMITED BY SIZE INTO LINK-MSG
017300     ELSE
017400         MOVE LINK-OLD-MASTER TO WS-NEW-REC
017500         IF  SNX-MOTOR-ON-Y OF WS-TRANS-REC
017600             OR SNX-MOTOR-ON-N OF WS-TRANS-REC
017700             MOVE SNX-MOTOR-ON OF WS-TRANS-REC
017800                  TO SNS-MOTOR-ON OF WS-NEW-REC
017900         END-IF
018000         PERFORM C300-ZEITSTEMPEL-SETZEN
018100         MOVE LZ-DATUM-CCYYMMDD TO SNS-UPDATED-DATE OF WS-NEW-REC
018200         MOVE LZ-ZEIT-HHMMSS    TO SNS-UPDATED-TIME OF WS-NEW-REC
018300     END-IF
018400     .
018500 B220-99.
018600     EXIT.
018700*
018800******************************************************************
018900* UT -- Aendern Schwellwerte, je Feld einzeln angebbar (Teil-
019000* Update: fehlendes Feld laesst den gespeicherten Wert unberuehrt)
019100******************************************************************
019200 B230-UPDATE-THRESHOLDS SECTION.
019300 B230-00.
019400     IF  LINK-OLD-MASTER = SPACE
019500         OR LINK-OLD-MASTER = LOW-VALUES
019600         MOVE 9999 TO LINK-RC
019700         STRING "SENSOR NICHT VORHANDEN: "
019800                SNX-SENSOR-ID OF WS-TRANS-REC
019900                DELIMITED BY SIZE INTO LINK-MSG
020000     ELSE
020100         MOVE LINK-OLD-MASTER TO WS-NEW-REC
020200         IF  SNX-TEMP-THRESH-GIVEN OF WS-TRANS-REC
020300             MOVE SNX-TEMP-THRESHOLD OF WS-TRANS-REC
020400                  TO SNS-TEMP-THRESHOLD OF WS-NEW-REC
020500         END-IF
020600         IF  SNX-PRESS-THRESH-GIVEN OF WS-TRANS-REC
020700             MOVE SNX-PRESS-THRESHOLD OF WS-TRANS-REC
020800                  TO SNS-PRESS-THRESHOLD OF WS-NEW-REC
020900         END-IF
021000         PERFORM C300-ZEITSTEMPEL-SETZEN
021100         MOVE LZ-DATUM-CCYYMMDD TO SNS-UPDATED-DATE OF WS-NEW-REC
021200         MOVE LZ-ZEIT-HHMMSS    TO SNS-UPDATED-TIME OF WS-NEW-REC
021300     END-IF
021400     .
021500 B230-99.
021600     EXIT.
021700*
021800******************************************************************
021900* DL -- Loeschen (physisch: LINK-DELETE-THIS-REC = "Y" meldet an
022000* SNSDRV0O, dass der Satz im Neubestand nicht fortgeschrieben
022100* werden soll; seit G.00.04, s. Auftrag LSMNEW-12)
022200******************************************************************
022300 B240-DELETE SECTION.
022400 B240-00.
022500     IF  LINK-OLD-MASTER = SPACE
022600         OR LINK-OLD-MASTER = LOW-VALUES
022700         MOVE 9999 TO LINK-RC
022800         STRING "SENSOR NICHT VORHANDEN: "
022900                SNX-SENSOR-ID OF WS-TRANS-REC
023000                DELIMITED BY SIZE INTO LINK-MSG
023100     ELSE
023200         SET LINK-SATZ-LOESCHEN TO TRUE
023300     END-IF
023400     .
023500 B240-99.
023600     EXIT.
023700*
023800******************************************************************
023900* Laufzeitstempel aus dem Systemdatum ermitteln (CCYYMMDD/HHMMSS)
024000******************************************************************
024100 C300-ZEITSTEMPEL-SETZEN SECTION.
024200 C300-00.
024300     ACCEPT LZ-DATUM-CCYYMMDD FROM DATE YYYYMMDD
024400     ACCEPT LZ-ZEIT-HHMMSS    FROM TIME
024500     .
024600 C300-99.
024700     EXIT.
024800*
024900******************************************************************
025000* ENDE Source-Programm
025100******************************************************************
