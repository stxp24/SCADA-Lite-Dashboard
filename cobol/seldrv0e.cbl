000100      *
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    SELDRV0O.
000500 AUTHOR.        H. SCHREIBER.
000600 INSTALLATION.  LEITSYSTEMGRUPPE - WERK ESSEN.
000700 DATE-WRITTEN.  1991-03-10.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH DER LEITSYSTEMGRUPPE.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2001-05-03
001300* Letzte Version   :: G.00.03
001400* Kurzbeschreibung :: Treiber Messwert-Selektion (RECENT/ALL/
001500* Kurzbeschreibung :: TIME-RANGE/WARNINGS), liest Steuerkarte und
001600* Kurzbeschreibung :: SENSOR-READING-FILE, ruft LSMSEL0M
001700* Auftrag          :: LSMNEW-3
001800*
001900* Aenderungen (Version und Datum in Variable K-MODUL aendern)
002000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002100*----------------------------------------------------------------*
002200* Vers.   | Datum    | von | Kommentar                          *
002300*---------|----------|-----|------------------------------------*
002400*G.00.03  |2001-05-03| bks | WORK-FELDER aufgeloest, LIMIT-Felder*
002500*         |          |     | als 77-Stufe (Auftrag LSMNEW-15)    *
002600*---------|----------|-----|------------------------------------*
002700*G.00.02  |1998-11-19| krm | Jahr-2000 Vermerk, CTL-START/END-   *
002800*         |          |     | DATE bereits CCYYMMDD (Y2K-0447)    *
002900*---------|----------|-----|------------------------------------*
003000*G.00.01  |1994-09-02| ut  | TIME-RANGE Start-/Endzeit-Vergleich *
003100*         |          |     | korrigiert (vorher Grenzen exklusiv,*
003200*         |          |     | Auftrag LSMNEW-9)                  *
003300*---------|----------|-----|------------------------------------*
003400*G.00.00  |1991-03-10| hgs | Neuerstellung, Auftrag LSMNEW-3     *
003500*----------------------------------------------------------------*
003600*
003700* Programmbeschreibung
003800* --------------------
003900* Liest eine Steuerkarte (Funktion "RC"/"AL"/"TR"/"WN", optional
004000* SENSOR-ID, LIMIT, Zeitraum), setzt den LIMIT-Defaultwert bei
004100* RC/WN aus LSMWRKC (RC=10, WN=50, sofern CTL-LIMIT nicht positiv
004200* ist), liest SENSOR-READING-FILE einmal vollstaendig durch und
004300* laesst LSMSEL0M je Satz entscheiden, ob er in die Selektions-
004400* Ausgabedatei uebernommen wird. Bei RC/WN wird die Verarbeitung
004500* abgebrochen, sobald LIMIT Treffer geschrieben sind.
004600*
004700******************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  TANDEM-HIMALAYA.
005200 OBJECT-COMPUTER.  TANDEM-HIMALAYA.
005300 SPECIAL-NAMES.
005400     SWITCH-15 IS ANZEIGE-VERSION
005500         ON STATUS IS SHOW-VERSION
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_!$%&/=*+".
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CTL-CARD-FILE    ASSIGN TO CTLCARD
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FILE-STATUS.
006600     SELECT RDG-READING-FILE ASSIGN TO RDGMSTR
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS FILE-STATUS.
006900     SELECT SEL-OUTPUT-FILE  ASSIGN TO SELOUT
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FILE-STATUS.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  CTL-CARD-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS.
007900 01  CTL-CARD-RECORD                  PIC X(80).
008000*
008100 FD  RDG-READING-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 280 CHARACTERS.
008400 01  RDG-READING-RECORD               PIC X(280).
008500*
008600 FD  SEL-OUTPUT-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 280 CHARACTERS.
008900 01  SEL-OUTPUT-RECORD                PIC X(280).
009000*
009100 WORKING-STORAGE SECTION.
009200     COPY LSMWRKC.
009300*
009400 01          KONSTANTE-FELDER-2.
009500     05      K-MODUL             PIC X(08) VALUE "SELDRV0O".
009600     05      FILLER              PIC X(10).
009700*
009800 COPY LSMCTLC.
009900*
010000 COPY LSMRDGC REPLACING RDG-READING-REC BY WS-READING-REC.
010100*
010200 77          W77-LIMIT-EFFEKTIV       PIC S9(05) COMP.
010300 77          W77-LIMIT-ERREICHT-SW    PIC X(03) VALUE "NO ".
010400     88      W77-LIMIT-ERREICHT             VALUE "YES".
010500*
010600******************************************************************
010700* LINK-REC -- Uebergabebereich an LSMSEL0M je Messwert-Satz
010800******************************************************************
010900 01          LINK-REC.
011000     05      LINK-RC                  PIC S9(04) COMP.
011100     05      LINK-MSG                 PIC X(60).
011200     05      LINK-FUNCTION            PIC X(02).
011300     05      LINK-SENSOR-ID           PIC X(20).
011400     05      LINK-SENSOR-ID-SUPP      PIC X(01).
011500     05      LINK-START-DATE          PIC 9(08).
011600     05      LINK-START-TIME         PIC 9(06).
011700     05      LINK-END-DATE            PIC 9(08).
011800     05      LINK-END-TIME            PIC 9(06).
011900     05      LINK-READING             PIC X(280).
012000     05      LINK-KEEP-SW             PIC X(01).
012100         88  LINK-SATZ-UEBERNEHMEN          VALUE "Y".
012200     05      FILLER                   PIC X(10).
012300*
012400 PROCEDURE DIVISION.
012500*
012600******************************************************************
012700* Steuerungs-Section
012800******************************************************************
012900 A100-STEUERUNG SECTION.
013000 A100-00.
013100     IF  SHOW-VERSION
013200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013300         STOP RUN
013400     END-IF
013500*
013600     PERFORM B000-VORLAUF
013700     IF  PRG-ABBRUCH
013800         STOP RUN
013900     END-IF
014000*
014100     PERFORM B100-VERARBEITUNG
014200     PERFORM B090-ENDE
014300     STOP RUN
014400     .
014500 A100-99.
014600     EXIT.
014700*
014800******************************************************************
014900* Vorlauf: Steuerkarte lesen und pruefen, LIMIT vorbelegen,
015000* LINK-REC vorbelegen, Dateien oeffnen, ersten Messwert lesen
015100******************************************************************
015200 B000-VORLAUF SECTION.
015300 B000-00.
015400     PERFORM C000-INIT
015500*
015600     OPEN INPUT  CTL-CARD-FILE
015700     IF NOT FILE-OK
015800        DISPLAY K-MODUL " OPEN CTLCARD FEHLGESCHLAGEN, STATUS="
015900                FILE-STATUS
016000        SET PRG-ABBRUCH TO TRUE
016100     ELSE
016200        READ CTL-CARD-FILE INTO CTL-CARD-REC
016300        CLOSE CTL-CARD-FILE
016400        PERFORM C010-STEUERKARTE-PRUEFEN
016500     END-IF
016600*
016700     IF  PRG-ABBRUCH
016800         GO TO B000-99
016900     END-IF
017000*
017100     PERFORM C015-LIMIT-VORBELEGEN
017200     PERFORM C016-LINK-VORBELEGEN
017300*
017400     OPEN INPUT  RDG-READING-FILE
017500          OUTPUT SEL-OUTPUT-FILE
017600     IF NOT FILE-OK
017700        DISPLAY K-MODUL " OPEN FEHLGESCHLAGEN, STATUS="
017800                FILE-STATUS
017900        SET PRG-ABBRUCH TO TRUE
018000     END-IF
018100     PERFORM C020-READING-LESEN
018200     .
018300 B000-99.
018400     EXIT.
018500*
018600******************************************************************
018700* Nachlauf: Dateien schliessen, Trefferzahl melden
018800******************************************************************
018900 B090-ENDE SECTION.
019000 B090-00.
019100     CLOSE RDG-READING-FILE
019200           SEL-OUTPUT-FILE
019300     DISPLAY K-MODUL " SELEKTIERTE SAETZE=" C9-MATCH-COUNT
019400     .
019500 B090-99.
019600     EXIT.
019700*
019800******************************************************************
019900* Verarbeitung: SENSOR-READING-FILE einmal durchlaufen, bei
020000* RECENT/WARNINGS vorzeitiger Abbruch sobald LIMIT erreicht ist
020100******************************************************************
020200 B100-VERARBEITUNG SECTION.
020300 B100-00.
020400     PERFORM B110-READING-VERARBEITEN
020500         UNTIL RD-EOF OR W77-LIMIT-ERREICHT
020600     .
020700 B100-99.
020800     EXIT.
020900*
021000 B110-READING-VERARBEITEN SECTION.
021100 B110-00.
021200     MOVE WS-READING-REC TO LINK-READING
021300     MOVE "N" TO LINK-KEEP-SW
021400     CALL "LSMSEL0M" USING LINK-REC
021500*
021600     IF  LINK-SATZ-UEBERNEHMEN
021700         MOVE LINK-READING TO SEL-OUTPUT-RECORD
021800         WRITE SEL-OUTPUT-RECORD
021900         ADD 1 TO C9-MATCH-COUNT
022000         IF  (CTL-IS-RECENT OR CTL-IS-WARNINGS)
022100             AND C9-MATCH-COUNT >= W77-LIMIT-EFFEKTIV
022200             SET W77-LIMIT-ERREICHT TO TRUE
022300         END-IF
022400     END-IF
022500     PERFORM C020-READING-LESEN
022600     .
022700 B110-99.
022800     EXIT.
022900*
023000******************************************************************
023100* Initialisierung von Feldern und Strukturen
023200******************************************************************
023300 C000-INIT SECTION.
023400 C000-00.
023500     INITIALIZE SCHALTER
023600     INITIALIZE CTL-CARD-REC
023700     INITIALIZE LINK-REC
023800     MOVE ZERO TO C9-MATCH-COUNT
023900     .
024000 C000-99.
024100     EXIT.
024200*
024300******************************************************************
024400* Steuerkarte pruefen: Funktion muss bekannt sein; RECENT und
024500* TIME-RANGE verlangen zwingend eine SENSOR-ID (Auftrag LSMNEW-3)
024600******************************************************************
024700 C010-STEUERKARTE-PRUEFEN SECTION.
024800 C010-00.
024900     IF  NOT CTL-IS-RECENT
025000         AND NOT CTL-IS-ALL
025100         AND NOT CTL-IS-TIME-RANGE
025200         AND NOT CTL-IS-WARNINGS
025300         DISPLAY K-MODUL " STEUERKARTE UNGUELTIGE FUNKTION"
025400         SET PRG-ABBRUCH TO TRUE
025500     END-IF
025600     IF  CTL-IS-RECENT AND NOT CTL-SENSOR-ID-GIVEN
025700         DISPLAY K-MODUL " RECENT VERLANGT SENSOR-ID"
025800         SET PRG-ABBRUCH TO TRUE
025900     END-IF
026000     IF  CTL-IS-TIME-RANGE AND NOT CTL-SENSOR-ID-GIVEN
026100         DISPLAY K-MODUL " TIME-RANGE VERLANGT SENSOR-ID"
026200         SET PRG-ABBRUCH TO TRUE
026300     END-IF
026400     .
026500 C010-99.
026600     EXIT.
026700*
026800******************************************************************
026900* LIMIT-Defaultwert setzen (nur RECENT/WARNINGS betroffen);
027000* CTL-LIMIT <= 0 bedeutet "Defaultwert verwenden"
027100******************************************************************
027200 C015-LIMIT-VORBELEGEN SECTION.
027300 C015-00.
027400     EVALUATE TRUE
027500        WHEN CTL-IS-RECENT
027600           IF  CTL-LIMIT > ZERO
027700               MOVE CTL-LIMIT TO W77-LIMIT-EFFEKTIV
027800           ELSE
027900               MOVE K-LIMIT-RECENT-DFLT TO W77-LIMIT-EFFEKTIV
028000           END-IF
028100        WHEN CTL-IS-WARNINGS
028200           IF  CTL-LIMIT > ZERO
028300               MOVE CTL-LIMIT TO W77-LIMIT-EFFEKTIV
028400           ELSE
028500               MOVE K-LIMIT-WARN-DFLT TO W77-LIMIT-EFFEKTIV
028600           END-IF
028700        WHEN OTHER
028800           MOVE ZERO TO W77-LIMIT-EFFEKTIV
028900     END-EVALUATE
029000     .
029100 C015-99.
029200     EXIT.
029300*
029400******************************************************************
029500* Steuerkarten-Parameter einmalig in LINK-REC uebernehmen
029600******************************************************************
029700 C016-LINK-VORBELEGEN SECTION.
029800 C016-00.
029900     MOVE CTL-FUNCTION        TO LINK-FUNCTION
030000     MOVE CTL-SENSOR-ID       TO LINK-SENSOR-ID
030100     MOVE CTL-SENSOR-ID-SUPP  TO LINK-SENSOR-ID-SUPP
030200     MOVE CTL-START-DATE      TO LINK-START-DATE
030300     MOVE CTL-START-TIME      TO LINK-START-TIME
030400     MOVE CTL-END-DATE        TO LINK-END-DATE
030500     MOVE CTL-END-TIME        TO LINK-END-TIME
030600     .
030700 C016-99.
030800     EXIT.
030900*
031000******************************************************************
031100* Naechsten Messwert-Satz lesen
031200******************************************************************
031300 C020-READING-LESEN SECTION.
031400 C020-00.
031500     READ RDG-READING-FILE INTO WS-READING-REC
031600        AT END
031700           SET RD-EOF TO TRUE
031800     END-READ
031900     .
032000 C020-99.
032100     EXIT.
032200*
032300******************************************************************
032400* ENDE Source-Programm
032500******************************************************************
