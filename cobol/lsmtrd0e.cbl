000100      *
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    LSMTRD0M.
000500 AUTHOR.        H. SCHREIBER.
000600 INSTALLATION.  LEITSYSTEMGRUPPE - WERK ESSEN.
000700 DATE-WRITTEN.  1991-03-02.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH DER LEITSYSTEMGRUPPE.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2001-09-11
001300* Letzte Version   :: G.00.04
001400* Kurzbeschreibung :: Geschaeftsregel Trend-Kumulierung (Summe,
001500* Kurzbeschreibung :: Min/Max, Warnzaehler), gerufen von TRDDRV0O
001600* Auftrag          :: LSMNEW-2
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum    | von | Kommentar                          *
002200*---------|----------|-----|------------------------------------*
002300*G.00.04  |2001-09-11| bks | LINK-REPORT war PIC X(120), LSMTRDC *
002400*         |          |     | TRD-REPORT-LINE ist aber 130 Bytes  *
002500*         |          |     | lang -- die letzten 10 Bytes (Teil  *
002600*         |          |     | von END-DATE/END-TIME) wurden bei   *
002700*         |          |     | jedem Lauf abgeschnitten; auf       *
002800*         |          |     | PIC X(130) verbreitert (Auftrag     *
002900*         |          |     | LSMNEW-16)                          *
003000*---------|----------|-----|------------------------------------*
003100*G.00.03  |2000-09-20| krm | Aufrufzaehler W77-AUFRUFE ergaenzt, *
003200*         |          |     | im FI-Bericht mitgefuehrt (Auftrag  *
003300*         |          |     | LSMNEW-14)                          *
003400*---------|----------|-----|------------------------------------*
003500*G.00.02  |1998-11-19| krm | Jahr-2000: START/END-DATE durch-    *
003600*         |          |     | gaengig CCYYMMDD (Ticket Y2K-0447)  *
003700*---------|----------|-----|------------------------------------*
003800*G.00.01  |1991-04-15| hgs | MIN/MAX werden ab sofort beim ersten*
003900*         |          |     | Satz der Gruppe initialisiert, nicht*
004000*         |          |     | mehr aus Grenzwertkonstante         *
004100*         |          |     | (Ueberlaufgefahr bei COMP-3,        *
004200*         |          |     | Auftrag LSMNEW-8)                   *
004300*---------|----------|-----|------------------------------------*
004400*G.00.00  |1991-03-02| hgs | Neuerstellung, Auftrag LSMNEW-2     *
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900* Wird von TRDDRV0O je Messwert innerhalb einer Kontrollgruppe
005000* (eine SENSOR-ID je Lauf) mit LINK-CMD = "AC" gerufen und haelt
005100* die laufenden Summen/Extremwerte in eigenem WORKING-STORAGE, das
005200* -- anders als beim Programmstart -- zwischen den Rufen NICHT neu
005300* initialisiert wird. Der Abschluss-Ruf LINK-CMD = "FI" liefert
005400* die gerundeten Mittelwerte in LINK-REPORT; ohne vorherigen "AC"-
005500* Ruf liefert "FI" LINK-RC = 9999 ("no readings found").
005600*
005700******************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.  TANDEM-HIMALAYA.
006200 OBJECT-COMPUTER.  TANDEM-HIMALAYA.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                      " .,;-_!$%&/=*+".
007000*
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300     COPY LSMWRKC.
007400*
007500 01          KONSTANTE-FELDER-2.
007600     05      K-MODUL             PIC X(08) VALUE "LSMTRD0M".
007700     05      FILLER              PIC X(10).
007800*
007900 77          W77-AUFRUFE         PIC S9(09) COMP VALUE ZERO.
008000*
008100 COPY LSMRDGC REPLACING RDG-READING-REC BY WS-READING-REC.
008200*
008300 COPY LSMTRDC.
008400*
008500******************************************************************
008600* Kumulations-Felder -- bleiben ueber mehrere CALLs hinweg
008700* erhalten, solange das Unterprogramm nicht CANCELt ist
008800******************************************************************
008900 01          KUMUL-FELDER.
009000     05      KU-ERSTER-SATZ-SW        PIC X(01) VALUE "J".
009100         88  KU-ERSTER-SATZ                 VALUE "J".
009200     05      KU-SENSOR-ID             PIC X(20).
009300     05      KU-ANZ                   PIC S9(09) COMP VALUE ZERO.
009400     05      KU-WARN-ANZ              PIC S9(09) COMP VALUE ZERO.
009500     05      KU-SUM-TEMP              PIC S9(09)V9(02) COMP-3
009600                                       VALUE ZERO.
009700     05      KU-SUM-PRESS             PIC S9(09)V9(02) COMP-3
009800                                       VALUE ZERO.
009900     05      KU-MAX-TEMP              PIC S9(05)V9(02) COMP-3.
010000     05      KU-MIN-TEMP              PIC S9(05)V9(02) COMP-3.
010100     05      KU-MAX-PRESS             PIC S9(05)V9(02) COMP-3.
010200     05      KU-MIN-PRESS             PIC S9(05)V9(02) COMP-3.
010300     05      KU-START-DATE            PIC 9(08).
010400     05      KU-START-TIME            PIC 9(06).
010500     05      KU-END-DATE              PIC 9(08).
010600     05      KU-END-TIME              PIC 9(06).
010700     05      FILLER                   PIC X(10).
010800*
010900 LINKAGE SECTION.
011000 01          LINK-REC.
011100     05      LINK-CMD                 PIC X(02).
011200     05      LINK-RC                  PIC S9(04) COMP.
011300     05      LINK-MSG                 PIC X(60).
011400     05      LINK-READING             PIC X(280).
011500     05      LINK-REPORT              PIC X(130).
011600     05      FILLER                   PIC X(10).
011700*
011800 PROCEDURE DIVISION USING LINK-REC.
011900*
012000******************************************************************
012100* Steuerungs-Section -- Dispatch nach LINK-CMD
012200******************************************************************
012300 A100-STEUERUNG SECTION.
012400 A100-00.
012500     MOVE ZERO  TO LINK-RC
012600     MOVE SPACE TO LINK-MSG
012700     ADD 1 TO W77-AUFRUFE
012800*
012900     EVALUATE LINK-CMD
013000        WHEN "AC"
013100           PERFORM B310-SATZ-KUMULIEREN
013200        WHEN "FI"
013300           PERFORM B390-BERICHT-ABSCHLIESSEN
013400        WHEN OTHER
013500           MOVE 9999 TO LINK-RC
013600           MOVE "UNBEKANNTER LINK-CMD" TO LINK-MSG
013700     END-EVALUATE
013800     .
013900 A100-99.
014000     EXIT.
014100*
014200******************************************************************
014300* Einen Messwert in die laufenden Summen/Extremwerte aufnehmen;
014400* beim ersten Satz der Gruppe werden MIN/MAX aus diesem Satz
014500* selbst vorbelegt (keine Grenzwertkonstante, Auftrag LSMNEW-8)
014600******************************************************************
014700 B310-SATZ-KUMULIEREN SECTION.
014800 B310-00.
014900     MOVE LINK-READING TO WS-READING-REC
015000*
015100     IF  KU-ERSTER-SATZ
015200         MOVE RDG-SENSOR-ID     TO KU-SENSOR-ID
015300         MOVE RDG-TEMPERATURE   TO KU-MAX-TEMP
015400         MOVE RDG-TEMPERATURE   TO KU-MIN-TEMP
015500         MOVE RDG-PRESSURE      TO KU-MAX-PRESS
015600         MOVE RDG-PRESSURE      TO KU-MIN-PRESS
015700         MOVE RDG-READING-DATE  TO KU-START-DATE
015800         MOVE RDG-READING-TIME  TO KU-START-TIME
015900         MOVE RDG-READING-DATE  TO KU-END-DATE
016000         MOVE RDG-READING-TIME  TO KU-END-TIME
016100         SET KU-ERSTER-SATZ TO FALSE
016200     ELSE
016300         IF  RDG-TEMPERATURE > KU-MAX-TEMP
016400             MOVE RDG-TEMPERATURE TO KU-MAX-TEMP
016500         END-IF
016600         IF  RDG-TEMPERATURE < KU-MIN-TEMP
016700             MOVE RDG-TEMPERATURE TO KU-MIN-TEMP
016800         END-IF
016900         IF  RDG-PRESSURE > KU-MAX-PRESS
017000             MOVE RDG-PRESSURE TO KU-MAX-PRESS
017100         END-IF
017200         IF  RDG-PRESSURE < KU-MIN-PRESS
017300             MOVE RDG-PRESSURE TO KU-MIN-PRESS
017400         END-IF
017500         IF  RDG-READING-DATE < KU-START-DATE
017600             OR (RDG-READING-DATE = KU-START-DATE
017700                 AND RDG-READING-TIME < KU-START-TIME)
017800             MOVE RDG-READING-DATE TO KU-START-DATE
017900             MOVE RDG-READING-TIME TO KU-START-TIME
018000         END-IF
018100         IF  RDG-READING-DATE > KU-END-DATE
018200             OR (RDG-READING-DATE = KU-END-DATE
018300                 AND RDG-READING-TIME > KU-END-TIME)
018400             MOVE RDG-READING-DATE TO KU-END-DATE
018500             MOVE RDG-READING-TIME TO KU-END-TIME
018600         END-IF
018700     END-IF
018800*
018900     ADD RDG-TEMPERATURE TO KU-SUM-TEMP
019000     ADD RDG-PRESSURE    TO KU-SUM-PRESS
019100     ADD 1 TO KU-ANZ
019200     IF  RDG-TEMP-WARN-JA OR RDG-PRESS-WARN-JA
019300         ADD 1 TO KU-WARN-ANZ
019400     END-IF
019500     .
019600 B310-99.
019700     EXIT.
019800*
019900******************************************************************
020000* Kumulierte Werte zum Berichtssatz verdichten -- Mittelwerte
020100* werden ROUNDED auf 2 Dezimalstellen gebildet (die einzige
020200* berechnete, nicht gespeicherte Groesse im gesamten Batch)
020300******************************************************************
020400 B390-BERICHT-ABSCHLIESSEN SECTION.
020500 B390-00.
020600     IF  KU-ANZ = ZERO
020700         MOVE 9999 TO LINK-RC
020800         MOVE "NO READINGS FOUND" TO LINK-MSG
020900     ELSE
021000         INITIALIZE TRD-REPORT-LINE
021100         MOVE KU-SENSOR-ID  TO TRD-SENSOR-ID
021200         MOVE KU-ANZ        TO TRD-TOTAL-READINGS
021300         MOVE KU-WARN-ANZ   TO TRD-WARNING-COUNT
021400         MOVE KU-MAX-TEMP   TO TRD-MAX-TEMP
021500         MOVE KU-MIN-TEMP   TO TRD-MIN-TEMP
021600         MOVE KU-MAX-PRESS  TO TRD-MAX-PRESS
021700         MOVE KU-MIN-PRESS  TO TRD-MIN-PRESS
021800         MOVE KU-START-DATE TO TRD-START-DATE
021900         MOVE KU-START-TIME TO TRD-START-TIME
022000         MOVE KU-END-DATE   TO TRD-END-DATE
022100         MOVE KU-END-TIME   TO TRD-END-TIME
022200         COMPUTE TRD-AVG-TEMP ROUNDED =
022300                 KU-SUM-TEMP / KU-ANZ
022400         COMPUTE TRD-AVG-PRESS ROUNDED =
022500                 KU-SUM-PRESS / KU-ANZ
022600         MOVE TRD-REPORT-LINE TO LINK-REPORT
022700     END-IF
022800     DISPLAY K-MODUL " AUFRUFE INSGESAMT: " W77-AUFRUFE
022900     .
023000 B390-99.
023100     EXIT.
023200*
023300******************************************************************
023400* ENDE Source-Programm
023500******************************************************************
