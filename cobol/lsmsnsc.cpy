000100*--------------------------------------------------------------*
000200* LSMSNSC  -- Satzbild SENSOR-STAMMDATEN (Sensor-Master)
000300*--------------------------------------------------------------*
000400* Ein Satz pro angeschlossenem Sensor der Leitsystem-Anlage.
000500* Schluessel :: SNS-SENSOR-ID (extern vergebene Sensor-Kennung)
000600*--------------------------------------------------------------*
000700* Aenderungen
000800*-------|----------|-----|----------------------------------*
000900*G.00.02|2001-02-06| rtm | SNS-REC-STATUS entfaellt -- Loeschung
001000*       |          |     | jetzt physisch im Neubestand
001100*       |          |     | (Auftrag LSMNEW-12, s. SNSDRV0O)
001200*-------|----------|-----|----------------------------------*
001300*G.00.01|1994-07-22| hgs | MOTOR-ON 88-Werte ergaenzt
001400*-------|----------|-----|----------------------------------*
001500*G.00.00|1991-02-14| hgs | Neuerstellung, Auftrag LSMNEW-1
001600*-------|----------|-----|----------------------------------*
001700 01          SNS-MASTER-REC.
001800     05      SNS-SENSOR-ID            PIC X(20).
001900     05      SNS-SENSOR-NAME          PIC X(40).
002000     05      SNS-MOTOR-ON             PIC X(01).
002100          88 SNS-MOTOR-IST-AN               VALUE "Y".
002200          88 SNS-MOTOR-IST-AUS              VALUE "N".
002300     05      SNS-TEMP-THRESHOLD       PIC S9(05)V9(02) COMP-3.
002400     05      SNS-PRESS-THRESHOLD      PIC S9(05)V9(02) COMP-3.
002500     05      SNS-CREATED-DATE         PIC 9(08).
002600     05      SNS-CREATED-DATE-R REDEFINES SNS-CREATED-DATE.
002700         10  SNS-CREA-CCYY            PIC 9(04).
002800         10  SNS-CREA-MM              PIC 9(02).
002900         10  SNS-CREA-TT              PIC 9(02).
003000     05      SNS-CREATED-TIME         PIC 9(06).
003100     05      SNS-UPDATED-DATE         PIC 9(08).
003200     05      SNS-UPDATED-DATE-R REDEFINES SNS-UPDATED-DATE.
003300         10  SNS-UPDT-CCYY            PIC 9(04).
003400         10  SNS-UPDT-MM              PIC 9(02).
003500         10  SNS-UPDT-TT              PIC 9(02).
003600     05      SNS-UPDATED-TIME         PIC 9(06).
003700     05      FILLER                   PIC X(31).
