000100      *
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    SNSDRV0O.
000500 AUTHOR.        H. SCHREIBER.
000600 INSTALLATION.  LEITSYSTEMGRUPPE - WERK ESSEN.
000700 DATE-WRITTEN.  1991-02-14.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH DER LEITSYSTEMGRUPPE.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2001-02-06
001300* Letzte Version   :: G.00.03
001400* Kurzbeschreibung :: Treiber Sensor-Stammdatenpflege (Anlegen,
001500* Kurzbeschreibung :: Aendern, Loeschen), ruft LSMSNS0M
001600* Auftrag          :: LSMNEW-1
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum    | von | Kommentar                           *
002200*---------|----------|-----|-------------------------------------*
002300*G.00.03  |2001-02-06| rtm | B150 schreibt bei LINK-DELETE-THIS- *
002400*         |          |     | REC = "Y" keinen Satz mehr in den   *
002500*         |          |     | Neubestand (physische Loeschung,    *
002600*         |          |     | vorher nur REC-STATUS = "D", s.     *
002700*         |          |     | Auftrag LSMNEW-12)                  *
002800*---------|----------|-----|-------------------------------------*
002900*G.00.02  |1998-11-19| krm | Jahr-2000: CCYY-Felder in Master und*
003000*         |          |     | Transaktion durchgaengig, Ticket    *
003100*         |          |     | Y2K-0447                            *
003200*---------|----------|-----|-------------------------------------*
003300*G.00.01  |1993-06-08| hgs | Loeschung wird jetzt als Satz mit   *
003400*         |          |     | REC-STATUS = "D" weitergeschrieben, *
003500*         |          |     | nicht mehr uebersprungen (Auftrag   *
003600*         |          |     | LSMNEW-9)                           *
003700*---------|----------|-----|-------------------------------------*
003800*G.00.00  |1991-02-14| hgs | Neuerstellung, Auftrag LSMNEW-1     *
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Liest die Pflege-Transaktionen (SENSOR-MAINT-TRANSACTION-FILE)
004400* gegen den aufsteigend sortierten alten Sensor-Master
004500* (SENSOR-MASTER-FILE-OLD) und schreibt den neuen Sensor-Master
004600* (SENSOR-MASTER-FILE-NEW) fort -- klassischer Altbestand/Neu-
004700* bestand-Lauf, da fuer diesen Batch kein ISAM-Handler zur
004800* Verfuegung steht (s. Projektnotiz LSMNEW-1). Die eigentliche
004900* Geschaeftsregel (Anlegen/Aendern/Loeschen) steckt im Modul
005000* LSMSNS0M, das je Transaktion ueber LINK-REC gerufen wird. Bei
005100* LINK-DELETE-THIS-REC = "Y" wird der Alt-Master-Satz nicht in
005200* den Neubestand uebernommen (physische Loeschung).
005300*
005400******************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  TANDEM-HIMALAYA.
005900 OBJECT-COMPUTER.  TANDEM-HIMALAYA.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SNS-TRANS-FILE  ASSIGN TO SNSTRAN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FILE-STATUS.
007300     SELECT SNS-MASTR-OLD   ASSIGN TO MSTROLD
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS FILE-STATUS.
007600     SELECT SNS-MASTR-NEW   ASSIGN TO MSTRNEW
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS FILE-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  SNS-TRANS-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 100 CHARACTERS.
008600 01  SNS-TRANS-RECORD                PIC X(100).
008700*
008800 FD  SNS-MASTR-OLD
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 128 CHARACTERS.
009100 01  SNS-MASTR-OLD-RECORD            PIC X(128).
009200*
009300 FD  SNS-MASTR-NEW
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 128 CHARACTERS.
009600 01  SNS-MASTR-NEW-RECORD            PIC X(128).
009700*
009800 WORKING-STORAGE SECTION.
009900     COPY LSMWRKC.
010000*
010100 01          KONSTANTE-FELDER-2.
010200     05      K-MODUL             PIC X(08) VALUE "SNSDRV0O".
010300     05      FILLER              PIC X(10).
010400*
010500 77          W77-LOESCH-COUNT    PIC S9(09) COMP VALUE ZERO.
010600*
010700 COPY LSMSNSX.
010800*
010900 COPY LSMSNSC REPLACING SNS-MASTER-REC BY WS-OLD-MASTER-REC.
011000*
011100 COPY LSMSNSC REPLACING SNS-MASTER-REC BY WS-NEW-MASTER-REC.
011200*
011300 01          LINK-REC.
011400     05      LINK-CMD                 PIC X(02).
011500     05      LINK-RC                  PIC S9(04) COMP.
011600*          0    = OK, Satz wurde verarbeitet
011700*          9999 = abgewiesen, LINK-MSG enthaelt den Grund
011800     05      LINK-MSG                 PIC X(60).
011900     05      LINK-TRANS               PIC X(100).
012000     05      LINK-OLD-MASTER          PIC X(128).
012100     05      LINK-NEW-MASTER          PIC X(128).
012200     05      LINK-DELETE-THIS-REC     PIC X(01).
012300         88  LINK-SATZ-LOESCHEN             VALUE "Y".
012400     05      FILLER                   PIC X(09).
012500*
012600 PROCEDURE DIVISION.
012700*
012800******************************************************************
012900* Steuerungs-Section
013000******************************************************************
013100 A100-STEUERUNG SECTION.
013200 A100-00.
013300     IF  SHOW-VERSION
013400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013500         STOP RUN
013600     END-IF
013700*
013800     PERFORM B000-VORLAUF
013900     IF  PRG-ABBRUCH
014000         STOP RUN
014100     END-IF
014200*
014300     PERFORM B100-VERARBEITUNG
014400     PERFORM B090-ENDE
014500     STOP RUN
014600     .
014700 A100-99.
014800     EXIT.
014900*
015000******************************************************************
015100* Vorlauf: Dateien oeffnen, erste Saetze lesen
015200******************************************************************
015300 B000-VORLAUF SECTION.
015400 B000-00.
015500     PERFORM C000-INIT
015600*
015700     OPEN INPUT  SNS-TRANS-FILE
015800          INPUT  SNS-MASTR-OLD
015900          OUTPUT SNS-MASTR-NEW
016000     IF NOT FILE-OK
016100        DISPLAY K-MODUL " OPEN FEHLGESCHLAGEN, STATUS="
016200                FILE-STATUS
016300        SET PRG-ABBRUCH TO TRUE
016400     END-IF
016500*
016600     PERFORM C010-TRANS-LESEN
016700     PERFORM C020-MASTR-OLD-LESEN
016800     .
016900 B000-99.
017000     EXIT.
017100*
017200******************************************************************
017300* Nachlauf: restliche Master-Saetze durchreichen, Dateien zu
017400******************************************************************
017500 B090-ENDE SECTION.
017600 B090-00.
017700     PERFORM B160-MASTR-DURCHSCHREIBEN
017800         UNTIL MO-EOF
017900*
018000     CLOSE SNS-TRANS-FILE
018100           SNS-MASTR-OLD
018200           SNS-MASTR-NEW
018300     DISPLAY K-MODUL " ENDE, VERARBEITETE TRANSAKTIONEN: "
018400             C9-MATCH-COUNT
018500     DISPLAY K-MODUL " DAVON GELOESCHT: " W77-LOESCH-COUNT
018600     .
018700 B090-99.
018800     EXIT.
018900*
019000******************************************************************
019100* Verarbeitung: Match-Merge Transaktion gegen Alt-Master
019200******************************************************************
019300 B100-VERARBEITUNG SECTION.
019400 B100-00.
019500     PERFORM B110-MATCH-TRANS
019600         UNTIL TR-EOF
019700     .
019800 B100-99.
019900     EXIT.
020000*
020100 B110-MATCH-TRANS SECTION.
020200 B110-00.
020300     EVALUATE TRUE
020400        WHEN MO-EOF
020500           PERFORM B140-TRANS-OHNE-MASTER
020600        WHEN SNX-SENSOR-ID <
020700             SNS-SENSOR-ID OF WS-OLD-MASTER-REC
020800           PERFORM B140-TRANS-OHNE-MASTER
020900        WHEN SNX-SENSOR-ID =
021000             SNS-SENSOR-ID OF WS-OLD-MASTER-REC
021100           PERFORM B150-TRANS-MIT-MASTER
021200        WHEN OTHER
021300           PERFORM B160-MASTR-DURCHSCHREIBEN
021400           PERFORM B110-MATCH-TRANS
021500     END-EVALUATE
021600     .
021700 B110-99.
021800     EXIT.
021900*
022000******************************************************************
022100* Transaktion ohne passenden Master-Satz (nur CREATE ist gueltig)
022200******************************************************************
022300 B140-TRANS-OHNE-MASTER SECTION.
022400 B140-00.
022500     MOVE SPACE TO LINK-NEW-MASTER
022600     MOVE SPACE TO LINK-OLD-MASTER
022700     MOVE SNX-TRANS-REC TO LINK-TRANS
022800     MOVE SNX-TRANS-CODE TO LINK-CMD
022900     CALL "LSMSNS0M" USING LINK-REC
023000     EVALUATE LINK-RC
023100        WHEN ZERO
023200           MOVE LINK-NEW-MASTER TO SNS-MASTR-NEW-RECORD
023300           WRITE SNS-MASTR-NEW-RECORD
023400           ADD 1 TO C9-MATCH-COUNT
023500        WHEN OTHER
023600           DISPLAY K-MODUL " ABGEWIESEN ID="
023700                   SNX-SENSOR-ID
023800                   " GRUND=" LINK-MSG
023900     END-EVALUATE
024000     PERFORM C010-TRANS-LESEN
024100     .
024200 B140-99.
024300     EXIT.
024400*
024500******************************************************************
024600* Transaktion gegen vorhandenen Master-Satz (Update/Delete)
024700******************************************************************
024800 B150-TRANS-MIT-MASTER SECTION.
024900 B150-00.
025000     MOVE WS-OLD-MASTER-REC TO LINK-OLD-MASTER
025100     MOVE SNX-TRANS-REC     TO LINK-TRANS
025200     MOVE SNX-TRANS-CODE TO LINK-CMD
025300     CALL "LSMSNS0M" USING LINK-REC
025400     EVALUATE LINK-RC
025500        WHEN ZERO
025600           IF  LINK-SATZ-LOESCHEN
025700               ADD 1 TO W77-LOESCH-COUNT
025800               DISPLAY K-MODUL " GELOESCHT ID=" SNX-SENSOR-ID
025900           ELSE
026000               MOVE LINK-NEW-MASTER TO SNS-MASTR-NEW-RECORD
026100               WRITE SNS-MASTR-NEW-RECORD
026200           END-IF
026300           ADD 1 TO C9-MATCH-COUNT
026400        WHEN OTHER
026500           DISPLAY K-MODUL " ABGEWIESEN ID="
026600                   SNX-SENSOR-ID
026700                   " GRUND=" LINK-MSG
026800           MOVE WS-OLD-MASTER-REC TO SNS-MASTR-NEW-RECORD
026900           WRITE SNS-MASTR-NEW-RECORD
027000     END-EVALUATE
027100     PERFORM C010-TRANS-LESEN
027200     PERFORM C020-MASTR-OLD-LESEN
027300     .
027400 B150-99.
027500     EXIT.
027600*
027700******************************************************************
027800* Alt-Master-Satz unveraendert durchschreiben (keine Transaktion)
027900******************************************************************
028000 B160-MASTR-DURCHSCHREIBEN SECTION.
028100 B160-00.
028200     IF NOT MO-EOF
028300        MOVE WS-OLD-MASTER-REC TO SNS-MASTR-NEW-RECORD
028400        WRITE SNS-MASTR-NEW-RECORD
028500        PERFORM C020-MASTR-OLD-LESEN
028600     END-IF
028700     .
028800 B160-99.
028900     EXIT.
029000*
029100******************************************************************
029200* Initialisierung von Feldern und Strukturen
029300******************************************************************
029400 C000-INIT SECTION.
029500 C000-00.
029600     INITIALIZE SCHALTER
029700     MOVE ZERO TO C9-MATCH-COUNT
029800     MOVE ZERO TO W77-LOESCH-COUNT
029900     MOVE LOW-VALUES TO SNX-TRANS-REC
030000     MOVE HIGH-VALUES TO WS-OLD-MASTER-REC
030100     .
030200 C000-99.
030300     EXIT.
030400*
030500******************************************************************
030600* Naechste Transaktion lesen (High-Values bei Dateiende)
030700******************************************************************
030800 C010-TRANS-LESEN SECTION.
030900 C010-00.
031000     READ SNS-TRANS-FILE INTO SNX-TRANS-REC
031100        AT END
031200           SET TR-EOF TO TRUE
031300           MOVE HIGH-VALUES TO SNX-SENSOR-ID
031400     END-READ
031500     .
031600 C010-99.
031700     EXIT.
031800*
031900******************************************************************
032000* Naechsten Alt-Master-Satz lesen (High-Values bei Dateiende)
032100******************************************************************
032200 C020-MASTR-OLD-LESEN SECTION.
032300 C020-00.
032400     READ SNS-MASTR-OLD INTO WS-OLD-MASTER-REC
032500        AT END
032600           SET MO-EOF TO TRUE
032700           MOVE HIGH-VALUES TO SNS-SENSOR-ID OF WS-OLD-MASTER-REC
032800     END-READ
032900     .
033000 C020-99.
033100     EXIT.
033200*
033300******************************************************************
033400* ENDE Source-Programm
033500******************************************************************
