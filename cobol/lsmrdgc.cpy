000100*--------------------------------------------------------------*
000200* LSMRDGC  -- Satzbild SENSOR-MESSWERT (Sensor-Reading)
000300*--------------------------------------------------------------*
000400* Ein Satz pro ausgewerteter Messung eines Sensors; Ausgabe von
000500* RDGDRV0O, Eingabe fuer TRDDRV0O und SELDRV0O.
000600*--------------------------------------------------------------*
000700* Aenderungen
000800*-------|----------|-----|----------------------------------*
000900*G.00.01|1994-07-22| hgs | WARNING-MESSAGE auf 200 Byte erw.
001000*-------|----------|-----|----------------------------------*
001100*G.00.00|1991-02-14| hgs | Neuerstellung, Auftrag LSMNEW-1
001200*-------|----------|-----|----------------------------------*
001300 01          RDG-READING-REC.
001400     05      RDG-READING-SEQ-NO       PIC 9(09).
001500     05      RDG-SENSOR-ID            PIC X(20).
001600     05      RDG-TEMPERATURE          PIC S9(05)V9(02) COMP-3.
001700     05      RDG-PRESSURE             PIC S9(05)V9(02) COMP-3.
001800     05      RDG-MOTOR-ON             PIC X(01).
001900          88 RDG-MOTOR-IST-AN               VALUE "Y".
002000          88 RDG-MOTOR-IST-AUS              VALUE "N".
002100     05      RDG-READING-DATE         PIC 9(08).
002200     05      RDG-READING-DATE-R REDEFINES RDG-READING-DATE.
002300         10  RDG-RD-CCYY              PIC 9(04).
002400         10  RDG-RD-MM                PIC 9(02).
002500         10  RDG-RD-TT                PIC 9(02).
002600     05      RDG-READING-TIME         PIC 9(06).
002700     05      RDG-TEMP-WARNING         PIC X(01).
002800          88 RDG-TEMP-WARN-JA               VALUE "Y".
002900          88 RDG-TEMP-WARN-NEIN             VALUE "N".
003000     05      RDG-PRESS-WARNING        PIC X(01).
003100          88 RDG-PRESS-WARN-JA              VALUE "Y".
003200          88 RDG-PRESS-WARN-NEIN            VALUE "N".
003300     05      RDG-WARNING-MESSAGE      PIC X(200).
003400     05      FILLER                   PIC X(26).
