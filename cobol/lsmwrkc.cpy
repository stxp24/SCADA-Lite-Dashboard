000100*--------------------------------------------------------------*
000200* LSMWRKC  -- gemeinsame Arbeitsfelder der LSM-Batchprogramme
000300*             (Leitsystem Sensor-Monitoring)
000400*--------------------------------------------------------------*
000500* Herkunft :: SSFNEW COMP-FELDER/DISPLAY-FELDER/SCHALTER-Schema
000600*             (gleiche Praefixe, gleiche Gruppierung)
000700* Aenderungen
000800*-------|----------|-----|----------------------------------*
000900*G.00.02|1998-11-19| krm | Jahr-2000 Pruefung CCYY ergaenzt
001000*-------|----------|-----|----------------------------------*
001100*G.00.01|1993-06-08| hgs | LIMIT-Defaults Selektion aufgenom.
001200*-------|----------|-----|----------------------------------*
001300*G.00.00|1991-02-14| hgs | Neuerstellung, Auftrag LSMNEW-1
001400*-------|----------|-----|----------------------------------*
001500*--------------------------------------------------------------*
001600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001700*--------------------------------------------------------------*
001800 01          COMP-FELDER.
001900     05      C4-ANZ              PIC S9(04) COMP.
002000     05      C4-COUNT            PIC S9(04) COMP.
002100     05      C4-I1               PIC S9(04) COMP.
002200     05      C4-I2               PIC S9(04) COMP.
002300     05      C4-LEN              PIC S9(04) COMP.
002400     05      C4-LIMIT            PIC S9(04) COMP.
002500     05      C9-ANZ              PIC S9(09) COMP.
002600     05      C9-READING-SEQ      PIC S9(09) COMP.
002700     05      C9-MATCH-COUNT      PIC S9(09) COMP.
002800     05      FILLER              PIC X(10).
002900*--------------------------------------------------------------*
003000* Display-Felder: Praefix D
003100*--------------------------------------------------------------*
003200 01          DISPLAY-FELDER.
003300     05      D-NUM1              PIC  9.
003400     05      D-NUM2              PIC  9(02).
003500     05      D-NUM4              PIC -9(04).
003600     05      D-NUM6              PIC  9(06).
003700     05      D-NUM9              PIC  9(09).
003800     05      FILLER              PIC X(10).
003900*--------------------------------------------------------------*
004000* Felder mit konstantem Inhalt: Praefix K
004100*--------------------------------------------------------------*
004200 01          KONSTANTE-FELDER.
004300     05      K-LIMIT-RECENT-DFLT PIC S9(04) COMP VALUE +10.
004400     05      K-LIMIT-WARN-DFLT   PIC S9(04) COMP VALUE +50.
004500     05      FILLER              PIC X(10).
004600*--------------------------------------------------------------*
004700* Conditional-Felder
004800*--------------------------------------------------------------*
004900 01          SCHALTER.
005000     05      FILE-STATUS         PIC X(02).
005100          88 FILE-OK                     VALUE "00".
005200          88 FILE-EOF                    VALUE "10".
005300          88 FILE-NOK                    VALUE "01" THRU "09"
005400                                                "11" THRU "99".
005500     05      MI-EOF-SW           PIC X(03) VALUE "NO ".
005600          88 MI-EOF                      VALUE "YES".
005700     05      MO-EOF-SW           PIC X(03) VALUE "NO ".
005800          88 MO-EOF                      VALUE "YES".
005900     05      TR-EOF-SW           PIC X(03) VALUE "NO ".
006000          88 TR-EOF                      VALUE "YES".
006100     05      RD-EOF-SW           PIC X(03) VALUE "NO ".
006200          88 RD-EOF                      VALUE "YES".
006300     05      PRG-STATUS          PIC 9     VALUE ZERO.
006400          88 PRG-OK                      VALUE ZERO.
006500          88 PRG-ABBRUCH                 VALUE 9.
006600     05      FILLER              PIC X(10).
006700*--------------------------------------------------------------*
006800* Datum-/Uhrzeitfelder fuer den Laufzeitstempel
006900*--------------------------------------------------------------*
007000 01          LAUF-ZEITSTEMPEL.
007100     05      LZ-DATUM-CCYYMMDD   PIC 9(08).
007200     05      LZ-DATUM-R REDEFINES LZ-DATUM-CCYYMMDD.
007300         10  LZ-DATUM-CCYY       PIC 9(04).
007400         10  LZ-DATUM-MM         PIC 9(02).
007500         10  LZ-DATUM-TT         PIC 9(02).
007600     05      LZ-ZEIT-HHMMSS      PIC 9(06).
007700     05      LZ-ZEIT-R REDEFINES LZ-ZEIT-HHMMSS.
007800         10  LZ-ZEIT-HH          PIC 9(02).
007900         10  LZ-ZEIT-MI          PIC 9(02).
008000         10  LZ-ZEIT-SS          PIC 9(02).
008100     05      FILLER              PIC X(10).
