000100      *
000200 IDENTIFICATION DIVISION.
000300*
000400 PROGRAM-ID.    RDGDRV0O.
000500 AUTHOR.        H. SCHREIBER.
000600 INSTALLATION.  LEITSYSTEMGRUPPE - WERK ESSEN.
000700 DATE-WRITTEN.  1991-03-05.
000800 DATE-COMPILED.
000900 SECURITY.      NUR FUER INTERNEN GEBRAUCH DER LEITSYSTEMGRUPPE.
001000*
001100*****************************************************************
001200* Letzte Aenderung :: 2001-09-11
001300* Letzte Version   :: G.00.04
001400* Kurzbeschreibung :: Treiber Messwert-Erfassung, Schwellwert-
001500* Kurzbeschreibung :: vergleich gegen Sensor-Master, ruft LSMRDG0M
001600* Auftrag          :: LSMNEW-2
001700*
001800* Aenderungen (Version und Datum in Variable K-MODUL aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.   | Datum    | von | Kommentar                          *
002200*---------|----------|-----|------------------------------------*
002300*G.00.04  |2001-09-11| bks | Kommentar vor SNS-MASTER-TABLE      *
002400*         |          |     | berichtigt (war "absteigend", die   *
002500*         |          |     | Tabelle steht ASCENDING KEY wie     *
002600*         |          |     | ueberall sonst im System)           *
002700*---------|----------|-----|------------------------------------*
002800*G.00.03  |2001-02-06| rtm | SNS-REC-STATUS entfaellt in LSMSNSC,*
002900*         |          |     | Tabellenaufbau uebernimmt jeden     *
003000*         |          |     | gelesenen Master-Satz; Zaehler      *
003100*         |          |     | W77-MSTR-GELESEN ergaenzt (Auftrag  *
003200*         |          |     | LSMNEW-12)                          *
003300*---------|----------|-----|------------------------------------*
003400*G.00.02  |1998-11-19| krm | Jahr-2000: READING-DATE/CCYYMMDD    *
003500*         |          |     | durchgaengig (Ticket Y2K-0447)      *
003600*---------|----------|-----|------------------------------------*
003700*G.00.01  |1992-09-01| hgs | Master-Tabelle auf 2000 Eintraege   *
003800*         |          |     | erweitert, Auftrag LSMNEW-4         *
003900*---------|----------|-----|------------------------------------*
004000*G.00.00  |1991-03-05| hgs | Neuerstellung, Auftrag LSMNEW-2     *
004100*----------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500* Liest den aktuellen Sensor-Master (SENSOR-MASTER-FILE) einmalig
004600* in eine Tabelle im Arbeitsspeicher (kein ISAM-Handler fuer
004700* diesen Batch verfuegbar, s. Projektnotiz LSMNEW-2), sucht darin
004800* je Messwert-Transaktion mit SEARCH ALL nach der SENSOR-ID und
004900* ruft das Modul LSMRDG0M, das die Schwellwerte auswertet und die
005000* Warnmeldung aufbaut. Unbekannte Sensoren werden abgewiesen.
005100*
005200******************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  TANDEM-HIMALAYA.
005700 OBJECT-COMPUTER.  TANDEM-HIMALAYA.
005800 SPECIAL-NAMES.
005900     SWITCH-15 IS ANZEIGE-VERSION
006000         ON STATUS IS SHOW-VERSION
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_!$%&/=*+".
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SNS-MASTR-CUR   ASSIGN TO MSTRCUR
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS FILE-STATUS.
007100     SELECT RDG-TRANS-FILE  ASSIGN TO RDGTRAN
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FILE-STATUS.
007400     SELECT RDG-READING-FILE ASSIGN TO RDGMSTR
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS FILE-STATUS.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  SNS-MASTR-CUR
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 128 CHARACTERS.
008400 01  SNS-MASTR-CUR-RECORD             PIC X(128).
008500*
008600 FD  RDG-TRANS-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 60 CHARACTERS.
008900 01  RDG-TRANS-RECORD                 PIC X(60).
009000*
009100 FD  RDG-READING-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 280 CHARACTERS.
009400 01  RDG-READING-RECORD               PIC X(280).
009500*
009600 WORKING-STORAGE SECTION.
009700     COPY LSMWRKC.
009800*
009900 01          KONSTANTE-FELDER-2.
010000     05      K-MODUL             PIC X(08) VALUE "RDGDRV0O".
010100     05      K-TABELLE-MAX       PIC S9(04) COMP VALUE +2000.
010200     05      FILLER              PIC X(10).
010300*
010400 77          W77-MSTR-GELESEN    PIC S9(04) COMP VALUE ZERO.
010500*
010600 COPY LSMSNSC.
010700*
010800 COPY LSMRDGX REPLACING RDX-TRANS-REC BY WS-TRANS-REC.
010900*
011000 COPY LSMRDGC REPLACING RDG-READING-REC BY WS-READING-REC.
011100*
011200******************************************************************
011300* Sensor-Master-Tabelle, einmalig je Lauf geladen, aufsteigend
011400* nach SENSOR-ID sortiert eingelesen, fuer SEARCH ALL bereit
011500******************************************************************
011600 01          SNS-MASTER-TABLE.
011700     05      TBL-EINTRAG OCCURS 1 TO 2000 TIMES
011800                DEPENDING ON C4-ANZ
011900                ASCENDING KEY IS TBL-SENSOR-ID
012000                INDEXED BY TBL-IDX.
012100         10  TBL-SENSOR-ID            PIC X(20).
012200         10  TBL-SENSOR-NAME          PIC X(40).
012300         10  TBL-MOTOR-ON             PIC X(01).
012400         10  TBL-TEMP-THRESHOLD       PIC S9(05)V9(02) COMP-3.
012500         10  TBL-PRESS-THRESHOLD      PIC S9(05)V9(02) COMP-3.
012600         10  FILLER               PIC X(08).
012700*
012800 01          LINK-REC.
012900     05      LINK-RC                  PIC S9(04) COMP.
013000     05      LINK-MSG                 PIC X(60).
013100     05      LINK-FOUND-SW            PIC X(01).
013200         88  LINK-SENSOR-GEFUNDEN           VALUE "Y".
013300     05      LINK-TEMP-THRESHOLD      PIC S9(05)V9(02) COMP-3.
013400     05      LINK-PRESS-THRESHOLD     PIC S9(05)V9(02) COMP-3.
013500     05      LINK-TRANS               PIC X(60).
013600     05      LINK-READING             PIC X(280).
013700     05      FILLER                   PIC X(10).
013800*
013900 PROCEDURE DIVISION.
014000*
014100******************************************************************
014200* Steuerungs-Section
014300******************************************************************
014400 A100-STEUERUNG SECTION.
014500 A100-00.
014600     IF  SHOW-VERSION
014700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014800         STOP RUN
014900     END-IF
015000*
015100     PERFORM B000-VORLAUF
015200     IF  PRG-ABBRUCH
015300         STOP RUN
015400     END-IF
015500*
015600     PERFORM B100-VERARBEITUNG
015700     PERFORM B090-ENDE
015800     STOP RUN
015900     .
016000 A100-99.
016100     EXIT.
016200*
016300******************************************************************
016400* Vorlauf: Master-Tabelle laden, Dateien oeffnen, ersten Satz
016500* lesen
016600******************************************************************
016700 B000-VORLAUF SECTION.
016800 B000-00.
016900     PERFORM C000-INIT
017000*
017100     OPEN INPUT  SNS-MASTR-CUR
017200     IF NOT FILE-OK
017300        DISPLAY K-MODUL " OPEN MSTRCUR FEHLGESCHLAGEN, STATUS="
017400                FILE-STATUS
017500        SET PRG-ABBRUCH TO TRUE
017600     ELSE
017700        PERFORM C010-TABELLE-LADEN
017800        CLOSE SNS-MASTR-CUR
017900     END-IF
018000*
018100     OPEN INPUT  RDG-TRANS-FILE
018200          OUTPUT RDG-READING-FILE
018300     IF NOT FILE-OK
018400        DISPLAY K-MODUL " OPEN FEHLGESCHLAGEN, STATUS="
018500                FILE-STATUS
018600        SET PRG-ABBRUCH TO TRUE
018700     END-IF
018800*
018900     ACCEPT LZ-DATUM-CCYYMMDD FROM DATE YYYYMMDD
019000     ACCEPT LZ-ZEIT-HHMMSS    FROM TIME
019100     PERFORM C020-TRANS-LESEN
019200     .
019300 B000-99.
019400     EXIT.
019500*
019600******************************************************************
019700* Nachlauf: Dateien schliessen
019800******************************************************************
019900 B090-ENDE SECTION.
020000 B090-00.
020100     CLOSE RDG-TRANS-FILE
020200           RDG-READING-FILE
020300     DISPLAY K-MODUL " ENDE, GESCHRIEBENE MESSWERTE: "
020400             C9-READING-SEQ
020500     DISPLAY K-MODUL " GELESENE MASTER-SAETZE: "
020600             W77-MSTR-GELESEN
020700     .
020800 B090-99.
020900     EXIT.
021000*
021100******************************************************************
021200* Verarbeitung: je Transaktion Master-Tabelle suchen, Modul rufen
021300******************************************************************
021400 B100-VERARBEITUNG SECTION.
021500 B100-00.
021600     PERFORM B110-TRANS-VERARBEITEN
021700         UNTIL TR-EOF
021800     .
021900 B100-99.
022000     EXIT.
022100*
022200 B110-TRANS-VERARBEITEN SECTION.
022300 B110-00.
022400     MOVE "N" TO LINK-FOUND-SW
022500     SET TBL-IDX TO 1
022600     SEARCH ALL TBL-EINTRAG
022700        AT END
022800           MOVE "N" TO LINK-FOUND-SW
022900        WHEN TBL-SENSOR-ID (TBL-IDX) =
023000             RDX-SENSOR-ID OF WS-TRANS-REC
023100           MOVE "Y" TO LINK-FOUND-SW
023200           MOVE TBL-TEMP-THRESHOLD  (TBL-IDX)
023300                TO LINK-TEMP-THRESHOLD
023400           MOVE TBL-PRESS-THRESHOLD (TBL-IDX)
023500                TO LINK-PRESS-THRESHOLD
023600     END-SEARCH
023700*
023800     IF  LINK-SENSOR-GEFUNDEN
023900         PERFORM B120-SATZ-AUFBAUEN
024000         MOVE WS-TRANS-REC TO LINK-TRANS
024100         MOVE WS-READING-REC TO LINK-READING
024200         CALL "LSMRDG0M" USING LINK-REC
024300         EVALUATE LINK-RC
024400            WHEN ZERO
024500               MOVE LINK-READING TO RDG-READING-RECORD
024600               WRITE RDG-READING-RECORD
024700            WHEN OTHER
024800               DISPLAY K-MODUL " ABGEWIESEN ID="
024900                       RDX-SENSOR-ID OF WS-TRANS-REC
025000                       " GRUND=" LINK-MSG
025100         END-EVALUATE
025200     ELSE
025300         DISPLAY K-MODUL " UNBEKANNTER SENSOR, ID="
025400                 RDX-SENSOR-ID OF WS-TRANS-REC
025500     END-IF
025600*
025700     PERFORM C020-TRANS-LESEN
025800     .
025900 B110-99.
026000     EXIT.
026100*
026200******************************************************************
026300* Messwert-Satz mit den vom Treiber bekannten Feldern vorbelegen;
026400* die Schwellwert-Felder fuellt ausschliesslich das Modul LSMRDG0M
026500******************************************************************
026600 B120-SATZ-AUFBAUEN SECTION.
026700 B120-00.
026800     ADD 1 TO C9-READING-SEQ
026900     INITIALIZE WS-READING-REC
027000     MOVE C9-READING-SEQ TO RDG-READING-SEQ-NO
027100     MOVE RDX-SENSOR-ID  OF WS-TRANS-REC
027200          TO RDG-SENSOR-ID
027300     MOVE RDX-TEMPERATURE OF WS-TRANS-REC
027400          TO RDG-TEMPERATURE
027500     MOVE RDX-PRESSURE    OF WS-TRANS-REC
027600          TO RDG-PRESSURE
027700     MOVE RDX-MOTOR-ON    OF WS-TRANS-REC
027800          TO RDG-MOTOR-ON
027900     MOVE LZ-DATUM-CCYYMMDD TO RDG-READING-DATE
028000     MOVE LZ-ZEIT-HHMMSS    TO RDG-READING-TIME
028100     .
028200 B120-99.
028300     EXIT.
028400*
028500******************************************************************
028600* Initialisierung von Feldern und Strukturen
028700******************************************************************
028800 C000-INIT SECTION.
028900 C000-00.
029000     INITIALIZE SCHALTER
029100     MOVE ZERO TO C4-ANZ
029200     MOVE ZERO TO C9-READING-SEQ
029300     .
029400 C000-99.
029500     EXIT.
029600*
029700******************************************************************
029800* Sensor-Master-Tabelle aus MSTRCUR aufbauen
029900******************************************************************
030000 C010-TABELLE-LADEN SECTION.
030100 C010-00.
030200     PERFORM C011-MASTR-CUR-LESEN
030300     PERFORM C012-EINTRAG-UEBERNEHMEN
030400         UNTIL MI-EOF
030500     .
030600 C010-99.
030700     EXIT.
030800*
030900 C011-MASTR-CUR-LESEN SECTION.
031000 C011-00.
031100     READ SNS-MASTR-CUR INTO SNS-MASTER-REC
031200        AT END
031300           SET MI-EOF TO TRUE
031400     END-READ
031500     IF NOT MI-EOF
031600        ADD 1 TO W77-MSTR-GELESEN
031700     END-IF
031800     .
031900 C011-99.
032000     EXIT.
032100*
032200******************************************************************
032300* Einen geladenen Master-Satz in die Tabelle uebernehmen (seit
032400* LSMNEW-12 physische Loeschung in SNSDRV0O -- jeder im Bestand
032500* vorgefundene Satz ist ein aktiver Sensor)
032600******************************************************************
032700 C012-EINTRAG-UEBERNEHMEN SECTION.
032800 C012-00.
032900     IF  C4-ANZ < K-TABELLE-MAX
033000         ADD 1 TO C4-ANZ
033100         MOVE SNS-SENSOR-ID   TO TBL-SENSOR-ID   (C4-ANZ)
033200         MOVE SNS-SENSOR-NAME TO TBL-SENSOR-NAME (C4-ANZ)
033300         MOVE SNS-MOTOR-ON    TO TBL-MOTOR-ON    (C4-ANZ)
033400         MOVE SNS-TEMP-THRESHOLD
033500              TO TBL-TEMP-THRESHOLD  (C4-ANZ)
033600         MOVE SNS-PRESS-THRESHOLD
033700              TO TBL-PRESS-THRESHOLD (C4-ANZ)
033800     END-IF
033900     PERFORM C011-MASTR-CUR-LESEN
034000     .
034100 C012-99.
034200     EXIT.
034300*
034400******************************************************************
034500* Naechste Messwert-Transaktion lesen
034600******************************************************************
034700 C020-TRANS-LESEN SECTION.
034800 C020-00.
034900     READ RDG-TRANS-FILE INTO WS-TRANS-REC
035000        AT END
035100           SET TR-EOF TO TRUE
035200     END-READ
035300     .
035400 C020-99.
035500     EXIT.
035600*
035700******************************************************************
035800* ENDE Source-Programm
035900******************************************************************
