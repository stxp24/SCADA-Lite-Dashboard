000100*--------------------------------------------------------------*
000200* LSMSNSX  -- Satzbild SENSOR-STAMMDATEN-TRANSAKTION
000300*--------------------------------------------------------------*
000400* Eine Pflege-Transaktion (Anlegen/Aendern/Loeschen) pro Satz,
000500* sortiert aufsteigend nach SNX-SENSOR-ID (wie der Sensor-Master).
000600*--------------------------------------------------------------*
000700* Aenderungen
000800*-------|----------|-----|----------------------------------*
000900*G.00.00|1991-02-14| hgs | Neuerstellung, Auftrag LSMNEW-1
001000*-------|----------|-----|----------------------------------*
001100 01          SNX-TRANS-REC.
001200     05      SNX-TRANS-CODE           PIC X(02).
001300          88 SNX-IS-CREATE                  VALUE "CR".
001400          88 SNX-IS-UPDATE-MOTOR            VALUE "UM".
001500          88 SNX-IS-UPDATE-THRESH           VALUE "UT".
001600          88 SNX-IS-DELETE                  VALUE "DL".
001700     05      SNX-SENSOR-ID            PIC X(20).
001800     05      SNX-SENSOR-NAME          PIC X(40).
001900     05      SNX-MOTOR-ON             PIC X(01).
002000          88 SNX-MOTOR-ON-Y                 VALUE "Y".
002100          88 SNX-MOTOR-ON-N                 VALUE "N".
002200          88 SNX-MOTOR-ON-NOT-SUPPLIED      VALUE SPACE.
002300     05      SNX-TEMP-THRESHOLD       PIC S9(05)V9(02).
002400     05      SNX-TEMP-THRESH-SUPP     PIC X(01).
002500          88 SNX-TEMP-THRESH-GIVEN          VALUE "Y".
002600     05      SNX-PRESS-THRESHOLD      PIC S9(05)V9(02).
002700     05      SNX-PRESS-THRESH-SUPP    PIC X(01).
002800          88 SNX-PRESS-THRESH-GIVEN         VALUE "Y".
002900     05      FILLER                   PIC X(21).
